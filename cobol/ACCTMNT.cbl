000100******************************************************************        
000200* THIS PROGRAM IS TO MAINTAIN THE BANK-ACCOUNT MASTER FILE.               
000300*                                                                         
000400* USED FILE                                                               
000500*    - BANK ACCOUNT MASTER FILE (LINE SEQUENTIAL): ACCTMAST               
000600*    - ACCOUNT MAINTENANCE REQUEST FILE: ACCTREQ                          
000700*    - ACCOUNT MAINTENANCE LISTING : ACCTLIST                             
000800*                                                                         
000900* ACCTMAST HAS NO ISAM SUPPORT ON THIS SHOP'S LINE-SEQUENTIAL             
001000* TEXT FILES, SO THE WHOLE MASTER IS LOADED INTO THE WS-ACCT-             
001100* TABLE BELOW AT THE START OF THE RUN, MAINTAINED IN MEMORY               
001200* AGAINST EACH REQUEST, AND WRITTEN BACK IN FULL AT THE END OF            
001300* THE RUN - THE CLOSEST EQUIVALENT WE HAVE TO A KEYED REWRITE OF          
001400* A SEQUENTIAL MASTER.                                                    
001500******************************************************************        
001600 IDENTIFICATION              DIVISION.                                    
001700*-----------------------------------------------------------------        
001800 PROGRAM-ID.                 ACCTMNT.                                     
001900 AUTHOR.                     A MOHANTY.                                   
002000 INSTALLATION.               DEPOSIT SYSTEMS - BATCH.                     
002100 DATE-WRITTEN.               09/02/1994.                                  
002200 DATE-COMPILED.                                                           
002300 SECURITY.                   UNCLASSIFIED.                                
002400*-----------------------------------------------------------------        
002500*                     CHANGE LOG                                          
002600*-----------------------------------------------------------------        
002700* DATE       BY   REQUEST    DESCRIPTION                                  
002800* ---------- ---- ---------- ------------------------------------         
002900* 09/02/1994 AM   IS-0663    ORIGINAL PROGRAM - REPLACES THE OLD          
003000*                            SCREEN-DRIVEN ACCOUNT UPDATE PANEL           
003100*                            WITH A BATCH-DRIVEN VERSION FOR THE          
003200*                            NEW OVERNIGHT DEPOSIT CYCLE.                 
003300* 02/15/1995 AM   IS-0681    ADDED THE "C" CREATE-ACCOUNT REQUEST         
003400*                            TYPE - PREVIOUSLY NEW ACCOUNTS WERE          
003500*                            KEYED DIRECTLY INTO ACCTMAST BY THE          
003600*                            BRANCH.                                      
003700* 09/02/1994 LMK  IS-0663    ADDED ACCT-BLOCKED-AMOUNT HANDLING TO        
003800*                            MATCH THE NEW BANK-ACCT COPYBOOK.            
003900* 11/30/1998 BSK  IS-0812    Y2K - REVIEWED, NO DATE FIELDS ON            
004000*                            THIS PROGRAM'S OWN RECORDS, SIGNED           
004100*                            OFF PER Y2K CHECKLIST.                       
004200* 07/09/2001 GHT  IS-0961    "U" RENAME REQUEST NOW REJECTS A             
004300*                            BLANK OWNER NAME OR A ZERO ACCOUNT ID        
004400*                            INSTEAD OF WRITING A BLANK NAME OVER         
004500*                            THE MASTER RECORD.                           
004600* 03/21/2003 GHT  IS-1145    WIDENED WS-ACCT-TABLE TO 5000 ENTRIES        
004700*                            - 2000 WAS NO LONGER ENOUGH FOR THE          
004800*                            GROWING BRANCH NETWORK.                      
004900* 07/09/2004 GHT  IS-1201    WIDENED THE IN-MEMORY ACCOUNT TABLE          
005000*                            TO MATCH THE ENLARGED BANK-ACCT              
005100*                            COPYBOOK.  THE NEW DEMOGRAPHIC FIELDS        
005200*                            ARE CARRIED THROUGH LOAD AND REWRITE         
005300*                            UNTOUCHED - NONE ARE READ OR SET BY          
005400*                            THIS PROGRAM'S OWN LOGIC.                    
005500* 01/06/2005 GHT  IS-1233    ADDED A LISTING LINE COUNT AND A             
005600*                            DEFENSIVE SKIP IN THE DETAIL-PRINT           
005700*                            PARAGRAPH SO A ZERO-ID TABLE SLOT            
005800*                            (SHOULD NEVER OCCUR) CANNOT PRODUCE          
005900*                            A BLANK LINE ON THE LISTING.                 
006000*-----------------------------------------------------------------        
006100 ENVIRONMENT                 DIVISION.                                    
006200*-----------------------------------------------------------------        
006300 CONFIGURATION               SECTION.                                     
006400 SOURCE-COMPUTER.            ASUS X751.                                   
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     CLASS ACCT-REQUEST-CODE IS "A" "R" "U" "C".                          
006800*-----------------------------------------------------------------        
006900 INPUT-OUTPUT                SECTION.                                     
007000 FILE-CONTROL.                                                            
007100     SELECT  ACCTMAST-FILE                                                
007200             ASSIGN TO "ACCTMAST"                                         
007300             ORGANIZATION IS LINE SEQUENTIAL                              
007400             FILE STATUS IS ACCTMAST-FILE-STAT.                           
007500                                                                          
007600     SELECT  ACCTREQ-FILE                                                 
007700             ASSIGN TO "ACCTREQ"                                          
007800             ORGANIZATION IS LINE SEQUENTIAL                              
007900             FILE STATUS IS ACCTREQ-FILE-STAT.                            
008000                                                                          
008100     SELECT  ACCTLIST-FILE                                                
008200             ASSIGN TO "ACCTLIST"                                         
008300             ORGANIZATION IS LINE SEQUENTIAL                              
008400             FILE STATUS IS ACCTLIST-FILE-STAT.                           
008500******************************************************************        
008600 DATA                        DIVISION.                                    
008700*-----------------------------------------------------------------        
008800 FILE                        SECTION.                                     
008900 FD  ACCTMAST-FILE                                                        
009000     RECORD CONTAINS 266 CHARACTERS                                       
009100     DATA RECORD IS BANK-ACCT-RECORD.                                     
009200     COPY "BANKACCT.cpy".                                                 
009300                                                                          
009400 FD  ACCTREQ-FILE                                                         
009500     RECORD CONTAINS 78 CHARACTERS                                        
009600     DATA RECORD IS ACCT-REQUEST-RECORD.                                  
009700 01  ACCT-REQUEST-RECORD.                                                 
009800     05  AR-REQUEST-TYPE             PIC X(01).                           
009900         88  AR-REQ-LIST-ALL               VALUE "A".                     
010000         88  AR-REQ-READ-ONE               VALUE "R".                     
010100         88  AR-REQ-RENAME                 VALUE "U".                     
010200         88  AR-REQ-CREATE                 VALUE "C".                     
010300     05  AR-ACCT-ID                  PIC 9(09).                           
010400     05  AR-OWNER-NAME               PIC X(40).                           
010500     05  AR-BALANCE                  PIC S9(11)V9(02)                     
010600                                SIGN LEADING SEPARATE CHARACTER.          
010700     05  AR-BLOCKED-AMOUNT           PIC S9(11)V9(02)                     
010800                                SIGN LEADING SEPARATE CHARACTER.          
010900*-----------------------------------------------------------------        
011000* WHOLE-RECORD CHARACTER VIEW, DUMPED TO THE JOB LOG WHEN A               
011100* REQUEST IS REJECTED AS UNKNOWN - SEE 400-PRINT-UNKNOWN-REQUEST.         
011200*-----------------------------------------------------------------        
011300 01  ACCT-REQUEST-ALT REDEFINES ACCT-REQUEST-RECORD.                      
011400     05  AR-ALL-CHARS                PIC X(78).                           
011500                                                                          
011600 FD  ACCTLIST-FILE                                                        
011700     RECORD CONTAINS 80 CHARACTERS                                        
011800     DATA RECORD IS ACCTLIST-OUT.                                         
011900 01  ACCTLIST-OUT                    PIC X(80).                           
012000*-----------------------------------------------------------------        
012100 WORKING-STORAGE             SECTION.                                     
012200*-----------------------------------------------------------------        
012300* STANDALONE SCRATCH COUNTER - NOT PART OF ANY GROUP, SEE IS-1233.        
012400*-----------------------------------------------------------------        
012500 77  WS-DETAIL-LINE-COUNT         PIC S9(04) COMP VALUE ZERO.             
012600*-----------------------------------------------------------------        
012700 01  SWITCHES-AND-COUNTERS.                                               
012800     05  ACCTMAST-EOF-SW             PIC X(01) VALUE "N".                 
012900         88  ACCTMAST-EOF                  VALUE "Y".                     
013000     05  ACCTREQ-EOF-SW              PIC X(01) VALUE "N".                 
013100         88  ACCTREQ-EOF                   VALUE "Y".                     
013200     05  WS-REQUEST-SW               PIC X(01) VALUE "N".                 
013300         88  WS-INVALID-REQUEST            VALUE "Y".                     
013400         88  WS-VALID-REQUEST              VALUE "N".                     
013500     05  WS-REQUEST-COUNT            PIC S9(05) COMP VALUE ZERO.          
013600     05  WS-ERROR-COUNT              PIC S9(05) COMP VALUE ZERO.          
013700     05  FILLER                      PIC X(05).                           
013800*-----------------------------------------------------------------        
013900 01  FILE-STATUS-FIELDS.                                                  
014000     05  ACCTMAST-FILE-STAT          PIC X(02) VALUE SPACES.              
014100     05  ACCTREQ-FILE-STAT           PIC X(02) VALUE SPACES.              
014200     05  ACCTLIST-FILE-STAT          PIC X(02) VALUE SPACES.              
014300     05  FILLER                      PIC X(02).                           
014400*-----------------------------------------------------------------        
014500* IN-MEMORY IMAGE OF THE ACCOUNT MASTER - LOADED FROM ACCTMAST AT         
014600* START OF RUN, MAINTAINED AGAINST EACH REQUEST, AND WRITTEN BACK         
014700* IN FULL AT TERMINATION.  SEE IS-1145.  WIDENED PER IS-1201 TO           
014800* CARRY EVERY FIELD ON THE MASTER RECORD, NOT JUST THE FOUR THIS          
014900* PROGRAM'S OWN LOGIC ACTS ON, SO A LOAD/REWRITE CYCLE NEVER LOSES        
015000* THE DEMOGRAPHIC DATA ON RECORDS THIS PROGRAM DOES NOT TOUCH.            
015100*-----------------------------------------------------------------        
015200 01  WS-ACCT-TABLE-AREA.                                                  
015300     05  WS-ACCT-ENTRY OCCURS 5000 TIMES.                                 
015400         10  WS-T-ACCT-ID            PIC 9(09).                           
015500         10  WS-T-OWNER-NAME         PIC X(40).                           
015600         10  WS-T-OWNER-ADDRESS-1    PIC X(30).                           
015700         10  WS-T-OWNER-ADDRESS-2    PIC X(30).                           
015800         10  WS-T-OWNER-CITY         PIC X(20).                           
015900         10  WS-T-OWNER-STATE        PIC X(02).                           
016000         10  WS-T-OWNER-ZIP          PIC X(09).                           
016100         10  WS-T-OWNER-PHONE        PIC X(10).                           
016200         10  WS-T-BRANCH-CODE        PIC X(04).                           
016300         10  WS-T-BRANCH-NAME        PIC X(20).                           
016400         10  WS-T-TYPE-CODE          PIC X(01).                           
016500         10  WS-T-STATUS-CODE        PIC X(01).                           
016600         10  WS-T-OPEN-DATE          PIC 9(08).                           
016700         10  WS-T-LAST-ACTIVITY-DATE PIC 9(08).                           
016800         10  WS-T-LAST-STMT-DATE     PIC 9(08).                           
016900         10  WS-T-INTEREST-RATE      PIC S9(02)V9(03)                     
017000                                SIGN LEADING SEPARATE CHARACTER.          
017100         10  WS-T-OVERDRAFT-LIMIT    PIC S9(09)V9(02)                     
017200                                SIGN LEADING SEPARATE CHARACTER.          
017300         10  WS-T-BALANCE            PIC S9(11)V9(02)                     
017400                                SIGN LEADING SEPARATE CHARACTER.          
017500         10  WS-T-BLOCKED            PIC S9(11)V9(02)                     
017600                                SIGN LEADING SEPARATE CHARACTER.          
017700         10  WS-T-TELLER-ID          PIC X(06).                           
017800         10  WS-T-LAST-MAINT-USER-ID PIC X(08).                           
017900         10  WS-T-DORMANT-SW         PIC X(01).                           
018000     05  FILLER                      PIC X(01).                           
018100*-----------------------------------------------------------------        
018200* CHARACTER VIEW OF ONE TABLE ENTRY, USED WHEN A LOAD OR REWRITE          
018300* ERROR HAS TO BE DUMPED TO THE JOB LOG FOR THE OPERATOR.                 
018400*-----------------------------------------------------------------        
018500 01  WS-ACCT-ENTRY-ALT REDEFINES WS-ACCT-TABLE-AREA.                      
018600     05  WS-ACCT-ENTRY-CHARS OCCURS 5000 TIMES PIC X(261).                
018700     05  FILLER                      PIC X(01).                           
018800*-----------------------------------------------------------------        
018900 01  WS-ACCT-SUBSCRIPTS.                                                  
019000     05  WS-ACCT-COUNT               PIC S9(04) COMP VALUE ZERO.          
019100     05  WS-ACCT-SUB                 PIC S9(04) COMP VALUE ZERO.          
019200     05  WS-ACCT-FOUND-SUB           PIC S9(04) COMP VALUE ZERO.          
019300     05  WS-SEARCH-KEY               PIC 9(09) VALUE ZERO.                
019400     05  WS-MAX-ACCT-ID              PIC 9(09) VALUE ZERO.                
019500     05  WS-NEW-ACCT-ID              PIC 9(09) VALUE ZERO.                
019600     05  FILLER                      PIC X(05).                           
019700*-----------------------------------------------------------------        
019800*    THIS RECORD IS FOR PRINTING THE TITLE OF THE MAINTENANCE             
019900*    LISTING.                                                             
020000*-----------------------------------------------------------------        
020100 01  ACCT-TITLE.                                                          
020200     05  FILLER                      PIC X(20) VALUE SPACES.              
020300     05  FILLER                      PIC X(35)                            
020400             VALUE "BANK ACCOUNT MAINTENANCE LISTING".                    
020500     05  FILLER                      PIC X(25) VALUE SPACES.              
020600*-----------------------------------------------------------------        
020700*    THIS RECORD IS FOR PRINTING THE HEADER OF THE LISTING.               
020800*-----------------------------------------------------------------        
020900 01  ACCT-HEADER.                                                         
021000     05  FILLER                      PIC X(01) VALUE SPACES.              
021100     05  FILLER                      PIC X(11) VALUE "ACCOUNT NO".        
021200     05  FILLER                      PIC X(30) VALUE "OWNER NAME".        
021300     05  FILLER                      PIC X(19) VALUE "BALANCE".           
021400     05  FILLER                      PIC X(19)                            
021500                                      VALUE "BLOCKED AMOUNT".             
021600*-----------------------------------------------------------------        
021700*    THIS RECORD IS FOR PRINTING ONE ACCOUNT DETAIL LINE.                 
021800*-----------------------------------------------------------------        
021900 01  ACCT-DETAIL.                                                         
022000     05  FILLER                      PIC X(01) VALUE SPACES.              
022100     05  ACCT-DET-ID                 PIC Z(08)9.                          
022200     05  FILLER                      PIC X(02) VALUE SPACES.              
022300     05  ACCT-DET-NAME               PIC X(40).                           
022400     05  FILLER                      PIC X(01) VALUE SPACES.              
022500     05  ACCT-DET-BALANCE            PIC -Z(10)9.99.                      
022600     05  FILLER                      PIC X(01) VALUE SPACES.              
022700     05  ACCT-DET-BLOCKED            PIC -Z(10)9.99.                      
022800*-----------------------------------------------------------------        
022900*    THIS RECORD IS FOR PRINTING AN ERROR OR CONFIRMATION LINE.           
023000*-----------------------------------------------------------------        
023100 01  ACCT-MESSAGE-LINE.                                                   
023200     05  FILLER                      PIC X(01) VALUE SPACES.              
023300     05  MSG-ACCT-ID                 PIC Z(08)9.                          
023400     05  FILLER                      PIC X(02) VALUE SPACES.              
023500     05  MSG-TEXT                    PIC X(50).                           
023600*-----------------------------------------------------------------        
023700*    THIS RECORD IS FOR PRINTING THE RUN-TOTALS FOOTER.                   
023800*-----------------------------------------------------------------        
023900 01  ACCT-FOOTER.                                                         
024000     05  FILLER                      PIC X(02) VALUE SPACES.              
024100     05  FOOTER-NAME                 PIC X(30).                           
024200     05  FOOTER-COUNTER              PIC ZZZZ9.                           
024300******************************************************************        
024400 PROCEDURE                   DIVISION.                                    
024500*-----------------------------------------------------------------        
024600* MAIN PROCEDURE                                                          
024700*-----------------------------------------------------------------        
024800 100-MAINTAIN-BANK-ACCOUNTS.                                              
024900     PERFORM 200-INITIATE-ACCOUNT-MAINTENANCE.                            
025000     PERFORM 200-PROCESS-ACCOUNT-REQUESTS UNTIL ACCTREQ-EOF.              
025100     PERFORM 200-TERMINATE-ACCOUNT-MAINTENANCE.                           
025200                                                                          
025300     STOP RUN.                                                            
025400*-----------------------------------------------------------------        
025500* OPEN THE FILES, LOAD THE ACCOUNT TABLE FROM ACCTMAST, AND READ          
025600* THE FIRST MAINTENANCE REQUEST.                                          
025700*-----------------------------------------------------------------        
025800 200-INITIATE-ACCOUNT-MAINTENANCE.                                        
025900     PERFORM 300-OPEN-ALL-FILES.                                          
026000     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                        
026100     PERFORM 300-READ-ACCTMAST-RECORD.                                    
026200     PERFORM 400-LOAD-TABLE-FROM-MASTER UNTIL ACCTMAST-EOF.               
026300     PERFORM 300-PRINT-LISTING-TITLE.                                     
026400     PERFORM 300-READ-ACCOUNT-REQUEST.                                    
026500*-----------------------------------------------------------------        
026600* HANDLE ONE REQUEST AND READ THE NEXT ONE.                               
026700*-----------------------------------------------------------------        
026800 200-PROCESS-ACCOUNT-REQUESTS.                                            
026900     PERFORM 300-HANDLE-ONE-REQUEST.                                      
027000     PERFORM 300-READ-ACCOUNT-REQUEST.                                    
027100*-----------------------------------------------------------------        
027200* REWRITE THE MASTER FROM THE TABLE, PRINT RUN TOTALS, CLOSE UP.          
027300*-----------------------------------------------------------------        
027400 200-TERMINATE-ACCOUNT-MAINTENANCE.                                       
027500     PERFORM 300-CLOSE-INPUT-FILES.                                       
027600     PERFORM 300-REOPEN-MASTER-FOR-OUTPUT.                                
027700     PERFORM 400-REWRITE-ONE-TABLE-ENTRY                                  
027800         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
027900         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT.                               
028000     PERFORM 300-PRINT-RUN-TOTALS.                                        
028100     PERFORM 300-CLOSE-OUTPUT-FILES.                                      
028200******************************************************************        
028300 300-OPEN-ALL-FILES.                                                      
028400     OPEN    INPUT   ACCTMAST-FILE                                        
028500             INPUT   ACCTREQ-FILE                                         
028600             OUTPUT  ACCTLIST-FILE.                                       
028700*-----------------------------------------------------------------        
028800 300-INITIALIZE-SWITCHES-AND-COUNTERS.                                    
028900     INITIALIZE SWITCHES-AND-COUNTERS WS-ACCT-SUBSCRIPTS.                 
029000*-----------------------------------------------------------------        
029100 300-READ-ACCTMAST-RECORD.                                                
029200     READ ACCTMAST-FILE                                                   
029300         AT END      SET ACCTMAST-EOF TO TRUE.                            
029400*-----------------------------------------------------------------        
029500 300-READ-ACCOUNT-REQUEST.                                                
029600     READ ACCTREQ-FILE                                                    
029700         AT END      SET ACCTREQ-EOF TO TRUE.                             
029800*-----------------------------------------------------------------        
029900* ROUTE ONE REQUEST TO ITS HANDLER PARAGRAPH.                             
030000*-----------------------------------------------------------------        
030100 300-HANDLE-ONE-REQUEST.                                                  
030200     ADD 1                        TO WS-REQUEST-COUNT.                    
030300     EVALUATE TRUE                                                        
030400         WHEN AR-REQ-LIST-ALL                                             
030500             PERFORM 300-LIST-ALL-ACCOUNTS                                
030600         WHEN AR-REQ-READ-ONE                                             
030700             PERFORM 300-FIND-ACCOUNT-BY-ID                               
030800         WHEN AR-REQ-RENAME                                               
030900             PERFORM 300-RENAME-ACCOUNT-OWNER                             
031000         WHEN AR-REQ-CREATE                                               
031100             PERFORM 300-OPEN-NEW-ACCOUNT                                 
031200         WHEN OTHER                                                       
031300             PERFORM 400-PRINT-UNKNOWN-REQUEST                            
031400     END-EVALUATE.                                                        
031500*-----------------------------------------------------------------        
031600* READ ALL - LIST EVERY ACCOUNT IN TABLE (FILE) ORDER.                    
031700*-----------------------------------------------------------------        
031800 300-LIST-ALL-ACCOUNTS.                                                   
031900     PERFORM 300-PRINT-LISTING-HEADER.                                    
032000     PERFORM 400-PRINT-ACCOUNT-DETAIL                                     
032100         THRU 400-PRINT-ACCOUNT-DETAIL-EXIT                               
032200         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
032300         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT.                               
032400*-----------------------------------------------------------------        
032500* READ ONE - LOCATE BY ACCT-ID AND PRINT THE MATCHING ROW.                
032600*-----------------------------------------------------------------        
032700 300-FIND-ACCOUNT-BY-ID.                                                  
032800     MOVE AR-ACCT-ID              TO WS-SEARCH-KEY.                       
032900     MOVE ZERO                    TO WS-ACCT-FOUND-SUB.                   
033000     PERFORM 400-SEARCH-ACCOUNT-TABLE                                     
033100         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
033200         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT                                
033300            OR WS-ACCT-FOUND-SUB NOT = ZERO.                              
033400     IF  WS-ACCT-FOUND-SUB = ZERO                                         
033500         PERFORM 400-PRINT-NOT-FOUND-MESSAGE                              
033600     ELSE                                                                 
033700         PERFORM 400-PRINT-FOUND-ACCOUNT-DETAIL.                          
033800*-----------------------------------------------------------------        
033900* UPDATE (OWNER NAME ONLY) - VALIDATE, LOCATE, REWRITE IN TABLE.          
034000*-----------------------------------------------------------------        
034100 300-RENAME-ACCOUNT-OWNER.                                                
034200     PERFORM 300-VALIDATE-RENAME-REQUEST.                                 
034300     IF  WS-INVALID-REQUEST                                               
034400         PERFORM 400-PRINT-MALFORMED-MESSAGE                              
034500     ELSE                                                                 
034600         MOVE AR-ACCT-ID          TO WS-SEARCH-KEY                        
034700         MOVE ZERO                TO WS-ACCT-FOUND-SUB                    
034800         PERFORM 400-SEARCH-ACCOUNT-TABLE                                 
034900             VARYING WS-ACCT-SUB FROM 1 BY 1                              
035000             UNTIL WS-ACCT-SUB > WS-ACCT-COUNT                            
035100                OR WS-ACCT-FOUND-SUB NOT = ZERO                           
035200         IF  WS-ACCT-FOUND-SUB = ZERO                                     
035300             PERFORM 400-PRINT-NOT-FOUND-MESSAGE                          
035400         ELSE                                                             
035500             PERFORM 400-REWRITE-OWNER-NAME.                              
035600*-----------------------------------------------------------------        
035700* REJECT A RENAME REQUEST WITH A MISSING ACCT-ID OR OWNER NAME.           
035800* SEE IS-0961.                                                            
035900*-----------------------------------------------------------------        
036000 300-VALIDATE-RENAME-REQUEST.                                             
036100     SET WS-VALID-REQUEST         TO TRUE.                                
036200     IF  AR-ACCT-ID = ZERO OR AR-OWNER-NAME = SPACES                      
036300         SET WS-INVALID-REQUEST   TO TRUE.                                
036400*-----------------------------------------------------------------        
036500* CREATE - ASSIGN THE NEXT ACCT-ID AND APPEND A NEW TABLE ENTRY.          
036600*-----------------------------------------------------------------        
036700 300-OPEN-NEW-ACCOUNT.                                                    
036800     PERFORM 300-ASSIGN-NEW-ACCT-ID.                                      
036900     PERFORM 400-APPEND-NEW-ACCOUNT.                                      
037000     PERFORM 400-PRINT-CREATE-CONFIRMATION.                               
037100*-----------------------------------------------------------------        
037200 300-ASSIGN-NEW-ACCT-ID.                                                  
037300     MOVE ZERO                    TO WS-MAX-ACCT-ID.                      
037400     PERFORM 400-FIND-MAX-ACCT-ID                                         
037500         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
037600         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT.                               
037700     ADD 1 TO WS-MAX-ACCT-ID      GIVING WS-NEW-ACCT-ID.                  
037800*-----------------------------------------------------------------        
037900 300-PRINT-LISTING-TITLE.                                                 
038000     WRITE ACCTLIST-OUT           FROM ACCT-TITLE                         
038100         AFTER ADVANCING 1 LINES.                                         
038200*-----------------------------------------------------------------        
038300 300-PRINT-LISTING-HEADER.                                                
038400     WRITE ACCTLIST-OUT           FROM ACCT-HEADER                        
038500         AFTER ADVANCING 2 LINES.                                         
038600*-----------------------------------------------------------------        
038700 300-PRINT-RUN-TOTALS.                                                    
038800     MOVE "MAINTENANCE REQUESTS READ"  TO FOOTER-NAME.                    
038900     MOVE WS-REQUEST-COUNT           TO FOOTER-COUNTER.                   
039000     WRITE ACCTLIST-OUT           FROM ACCT-FOOTER                        
039100         AFTER ADVANCING 2 LINES.                                         
039200     MOVE "REQUESTS REJECTED"         TO FOOTER-NAME.                     
039300     MOVE WS-ERROR-COUNT             TO FOOTER-COUNTER.                   
039400     WRITE ACCTLIST-OUT           FROM ACCT-FOOTER.                       
039500*-----------------------------------------------------------------        
039600 300-CLOSE-INPUT-FILES.                                                   
039700     CLOSE   ACCTMAST-FILE                                                
039800             ACCTREQ-FILE.                                                
039900*-----------------------------------------------------------------        
040000 300-REOPEN-MASTER-FOR-OUTPUT.                                            
040100     OPEN    OUTPUT  ACCTMAST-FILE.                                       
040200*-----------------------------------------------------------------        
040300 300-CLOSE-OUTPUT-FILES.                                                  
040400     CLOSE   ACCTMAST-FILE                                                
040500             ACCTLIST-FILE.                                               
040600******************************************************************        
040700* APPEND ONE MASTER RECORD JUST READ TO THE IN-MEMORY TABLE, THEN         
040800* READ THE NEXT ONE.                                                      
040900*-----------------------------------------------------------------        
041000 400-LOAD-TABLE-FROM-MASTER.                                              
041100     ADD  1                       TO WS-ACCT-COUNT.                       
041200     MOVE ACCT-ID           TO WS-T-ACCT-ID (WS-ACCT-COUNT).              
041300     MOVE ACCT-OWNER-NAME   TO WS-T-OWNER-NAME (WS-ACCT-COUNT).           
041400     MOVE ACCT-OWNER-ADDRESS-1                                            
041500          TO WS-T-OWNER-ADDRESS-1 (WS-ACCT-COUNT).                        
041600     MOVE ACCT-OWNER-ADDRESS-2                                            
041700          TO WS-T-OWNER-ADDRESS-2 (WS-ACCT-COUNT).                        
041800     MOVE ACCT-OWNER-CITY   TO WS-T-OWNER-CITY (WS-ACCT-COUNT).           
041900     MOVE ACCT-OWNER-STATE  TO WS-T-OWNER-STATE (WS-ACCT-COUNT).          
042000     MOVE ACCT-OWNER-ZIP    TO WS-T-OWNER-ZIP (WS-ACCT-COUNT).            
042100     MOVE ACCT-OWNER-PHONE  TO WS-T-OWNER-PHONE (WS-ACCT-COUNT).          
042200     MOVE ACCT-BRANCH-CODE  TO WS-T-BRANCH-CODE (WS-ACCT-COUNT).          
042300     MOVE ACCT-BRANCH-NAME  TO WS-T-BRANCH-NAME (WS-ACCT-COUNT).          
042400     MOVE ACCT-TYPE-CODE    TO WS-T-TYPE-CODE (WS-ACCT-COUNT).            
042500     MOVE ACCT-STATUS-CODE  TO WS-T-STATUS-CODE (WS-ACCT-COUNT).          
042600     MOVE ACCT-OPEN-DATE    TO WS-T-OPEN-DATE (WS-ACCT-COUNT).            
042700     MOVE ACCT-LAST-ACTIVITY-DATE                                         
042800          TO WS-T-LAST-ACTIVITY-DATE (WS-ACCT-COUNT).                     
042900     MOVE ACCT-LAST-STATEMENT-DATE                                        
043000          TO WS-T-LAST-STMT-DATE (WS-ACCT-COUNT).                         
043100     MOVE ACCT-INTEREST-RATE                                              
043200          TO WS-T-INTEREST-RATE (WS-ACCT-COUNT).                          
043300     MOVE ACCT-OVERDRAFT-LIMIT                                            
043400          TO WS-T-OVERDRAFT-LIMIT (WS-ACCT-COUNT).                        
043500     MOVE ACCT-BALANCE      TO WS-T-BALANCE (WS-ACCT-COUNT).              
043600     MOVE ACCT-BLOCKED-AMOUNT TO WS-T-BLOCKED (WS-ACCT-COUNT).            
043700     MOVE ACCT-TELLER-ID    TO WS-T-TELLER-ID (WS-ACCT-COUNT).            
043800     MOVE ACCT-LAST-MAINT-USER-ID                                         
043900          TO WS-T-LAST-MAINT-USER-ID (WS-ACCT-COUNT).                     
044000     MOVE ACCT-DORMANT-SW   TO WS-T-DORMANT-SW (WS-ACCT-COUNT).           
044100     PERFORM 300-READ-ACCTMAST-RECORD.                                    
044200*-----------------------------------------------------------------        
044300* WRITE ONE TABLE ENTRY BACK TO THE REBUILT MASTER FILE.  EVERY           
044400* FIELD IS WRITTEN BACK, INCLUDING THE ONES THIS PROGRAM NEVER            
044500* INSPECTS, SO NOTHING ON THE MASTER IS LOST ACROSS A RUN.                
044600*-----------------------------------------------------------------        
044700 400-REWRITE-ONE-TABLE-ENTRY.                                             
044800     MOVE WS-T-ACCT-ID (WS-ACCT-SUB)   TO ACCT-ID.                        
044900     MOVE WS-T-OWNER-NAME (WS-ACCT-SUB) TO ACCT-OWNER-NAME.               
045000     MOVE WS-T-OWNER-ADDRESS-1 (WS-ACCT-SUB)                              
045100          TO ACCT-OWNER-ADDRESS-1.                                        
045200     MOVE WS-T-OWNER-ADDRESS-2 (WS-ACCT-SUB)                              
045300          TO ACCT-OWNER-ADDRESS-2.                                        
045400     MOVE WS-T-OWNER-CITY (WS-ACCT-SUB) TO ACCT-OWNER-CITY.               
045500     MOVE WS-T-OWNER-STATE (WS-ACCT-SUB) TO ACCT-OWNER-STATE.             
045600     MOVE WS-T-OWNER-ZIP (WS-ACCT-SUB)  TO ACCT-OWNER-ZIP.                
045700     MOVE WS-T-OWNER-PHONE (WS-ACCT-SUB) TO ACCT-OWNER-PHONE.             
045800     MOVE WS-T-BRANCH-CODE (WS-ACCT-SUB) TO ACCT-BRANCH-CODE.             
045900     MOVE WS-T-BRANCH-NAME (WS-ACCT-SUB) TO ACCT-BRANCH-NAME.             
046000     MOVE WS-T-TYPE-CODE (WS-ACCT-SUB)  TO ACCT-TYPE-CODE.                
046100     MOVE WS-T-STATUS-CODE (WS-ACCT-SUB) TO ACCT-STATUS-CODE.             
046200     MOVE WS-T-OPEN-DATE (WS-ACCT-SUB)  TO ACCT-OPEN-DATE.                
046300     MOVE WS-T-LAST-ACTIVITY-DATE (WS-ACCT-SUB)                           
046400          TO ACCT-LAST-ACTIVITY-DATE.                                     
046500     MOVE WS-T-LAST-STMT-DATE (WS-ACCT-SUB)                               
046600          TO ACCT-LAST-STATEMENT-DATE.                                    
046700     MOVE WS-T-INTEREST-RATE (WS-ACCT-SUB) TO ACCT-INTEREST-RATE.         
046800     MOVE WS-T-OVERDRAFT-LIMIT (WS-ACCT-SUB)                              
046900          TO ACCT-OVERDRAFT-LIMIT.                                        
047000     MOVE WS-T-BALANCE (WS-ACCT-SUB)   TO ACCT-BALANCE.                   
047100     MOVE WS-T-BLOCKED (WS-ACCT-SUB)   TO ACCT-BLOCKED-AMOUNT.            
047200     MOVE WS-T-TELLER-ID (WS-ACCT-SUB) TO ACCT-TELLER-ID.                 
047300     MOVE WS-T-LAST-MAINT-USER-ID (WS-ACCT-SUB)                           
047400                                       TO ACCT-LAST-MAINT-USER-ID.        
047500     MOVE WS-T-DORMANT-SW (WS-ACCT-SUB) TO ACCT-DORMANT-SW.               
047600     WRITE BANK-ACCT-RECORD.                                              
047700*-----------------------------------------------------------------        
047800* LINEAR SEARCH OF ONE TABLE ROW AGAINST WS-SEARCH-KEY.  THIS SHOP        
047900* HAS NO SEARCH-ALL IDIOM OF ITS OWN, SO A STRAIGHT PERFORM-DRIVEN        
048000* SCAN IS USED, THE SAME WAY BATCHUPDATE WALKS ITS INPUT FILES.           
048100*-----------------------------------------------------------------        
048200 400-SEARCH-ACCOUNT-TABLE.                                                
048300     IF  WS-T-ACCT-ID (WS-ACCT-SUB) = WS-SEARCH-KEY                       
048400         MOVE WS-ACCT-SUB             TO WS-ACCT-FOUND-SUB.               
048500*-----------------------------------------------------------------        
048600 400-FIND-MAX-ACCT-ID.                                                    
048700     IF  WS-T-ACCT-ID (WS-ACCT-SUB) > WS-MAX-ACCT-ID                      
048800         MOVE WS-T-ACCT-ID (WS-ACCT-SUB)  TO WS-MAX-ACCT-ID.              
048900*-----------------------------------------------------------------        
049000 400-APPEND-NEW-ACCOUNT.                                                  
049100     ADD  1                       TO WS-ACCT-COUNT.                       
049200     INITIALIZE WS-ACCT-ENTRY (WS-ACCT-COUNT).                            
049300     MOVE WS-NEW-ACCT-ID    TO WS-T-ACCT-ID (WS-ACCT-COUNT).              
049400     MOVE AR-OWNER-NAME     TO WS-T-OWNER-NAME (WS-ACCT-COUNT).           
049500     MOVE AR-BALANCE        TO WS-T-BALANCE (WS-ACCT-COUNT).              
049600     MOVE AR-BLOCKED-AMOUNT TO WS-T-BLOCKED (WS-ACCT-COUNT).              
049700*-----------------------------------------------------------------        
049800* PRINT ONE DETAIL LINE.  SEE IS-1233 - A ZERO ACCT-ID SLOT SHOULD        
049900* NEVER HAPPEN, BUT SKIPS RATHER THAN PRINTING A BLANK LINE IF ONE        
050000* IS EVER FOUND.                                                          
050100*-----------------------------------------------------------------        
050200 400-PRINT-ACCOUNT-DETAIL.                                                
050300     ADD  1                       TO WS-DETAIL-LINE-COUNT.                
050400     IF  WS-T-ACCT-ID (WS-ACCT-SUB) = ZERO                                
050500         GO TO 400-PRINT-ACCOUNT-DETAIL-EXIT.                             
050600     MOVE WS-T-ACCT-ID (WS-ACCT-SUB)    TO ACCT-DET-ID.                   
050700     MOVE WS-T-OWNER-NAME (WS-ACCT-SUB) TO ACCT-DET-NAME.                 
050800     MOVE WS-T-BALANCE (WS-ACCT-SUB)    TO ACCT-DET-BALANCE.              
050900     MOVE WS-T-BLOCKED (WS-ACCT-SUB)    TO ACCT-DET-BLOCKED.              
051000     WRITE ACCTLIST-OUT           FROM ACCT-DETAIL.                       
051100 400-PRINT-ACCOUNT-DETAIL-EXIT.                                           
051200     EXIT.                                                                
051300*-----------------------------------------------------------------        
051400 400-PRINT-FOUND-ACCOUNT-DETAIL.                                          
051500     MOVE WS-ACCT-FOUND-SUB       TO WS-ACCT-SUB.                         
051600     PERFORM 400-PRINT-ACCOUNT-DETAIL                                     
051700         THRU 400-PRINT-ACCOUNT-DETAIL-EXIT.                              
051800*-----------------------------------------------------------------        
051900 400-REWRITE-OWNER-NAME.                                                  
052000     MOVE AR-OWNER-NAME                                                   
052100         TO WS-T-OWNER-NAME (WS-ACCT-FOUND-SUB).                          
052200     MOVE WS-ACCT-FOUND-SUB       TO WS-ACCT-SUB.                         
052300     MOVE "OWNER NAME UPDATED"    TO MSG-TEXT.                            
052400     MOVE AR-ACCT-ID              TO MSG-ACCT-ID.                         
052500     WRITE ACCTLIST-OUT           FROM ACCT-MESSAGE-LINE.                 
052600*-----------------------------------------------------------------        
052700 400-PRINT-CREATE-CONFIRMATION.                                           
052800     MOVE WS-NEW-ACCT-ID          TO MSG-ACCT-ID.                         
052900     MOVE "NEW ACCOUNT OPENED"    TO MSG-TEXT.                            
053000     WRITE ACCTLIST-OUT           FROM ACCT-MESSAGE-LINE.                 
053100*-----------------------------------------------------------------        
053200 400-PRINT-NOT-FOUND-MESSAGE.                                             
053300     ADD  1                       TO WS-ERROR-COUNT.                      
053400     MOVE AR-ACCT-ID              TO MSG-ACCT-ID.                         
053500     MOVE "OBJECT NOT FOUND"      TO MSG-TEXT.                            
053600     WRITE ACCTLIST-OUT           FROM ACCT-MESSAGE-LINE.                 
053700*-----------------------------------------------------------------        
053800 400-PRINT-MALFORMED-MESSAGE.                                             
053900     ADD  1                       TO WS-ERROR-COUNT.                      
054000     MOVE AR-ACCT-ID              TO MSG-ACCT-ID.                         
054100     MOVE "MALFORMED OBJECT"      TO MSG-TEXT.                            
054200     WRITE ACCTLIST-OUT           FROM ACCT-MESSAGE-LINE.                 
054300*-----------------------------------------------------------------        
054400 400-PRINT-UNKNOWN-REQUEST.                                               
054500     ADD  1                       TO WS-ERROR-COUNT.                      
054600     MOVE AR-ACCT-ID              TO MSG-ACCT-ID.                         
054700     MOVE "UNKNOWN REQUEST TYPE"  TO MSG-TEXT.                            
054800     WRITE ACCTLIST-OUT           FROM ACCT-MESSAGE-LINE.                 
