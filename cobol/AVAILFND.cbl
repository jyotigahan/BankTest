000100******************************************************************        
000200* THIS PROGRAM IS A SUBPROGRAM CALLED BY TRANCRE AND TRANEXEC TO          
000300* PERFORM THE MONEY ARITHMETIC FOR THE TWO-STEP TRANSFER RESERVE/         
000400* SETTLE CYCLE.  KEEPING THE ARITHMETIC IN ONE PLACE MEANS THE            
000500* RESERVE-TIME AVAILABLE-FUNDS TEST AND THE SETTLEMENT-TIME               
000600* SUFFICIENCY TEST CANNOT DRIFT APART.                                    
000700*                                                                         
000800* THE CALLING PROGRAM SETS LF-FUNCTION TO SELECT WHICH TEST TO            
000900* RUN, MOVES IN THE BALANCE/BLOCKED/AMOUNT FIGURES, AND GETS BACK         
001000* LF-RESULT-OK AND THE COMPUTED NEW-BALANCE / NEW-BLOCKED FIGURES.        
001100* NO ROUNDING IS PERFORMED ANYWHERE IN THIS SUBPROGRAM - AMOUNTS          
001200* ARE ADDED AND SUBTRACTED EXACTLY, TO THE PENNY, AS REQUIRED FOR         
001300* LEDGER POSTING.                                                         
001400******************************************************************        
001500 IDENTIFICATION              DIVISION.                                    
001600*-----------------------------------------------------------------        
001700 PROGRAM-ID.                 AVAILFND.                                    
001800 AUTHOR.                     L M KOWALCZYK.                               
001900 INSTALLATION.               DEPOSIT SYSTEMS - BATCH.                     
002000 DATE-WRITTEN.               09/02/1994.                                  
002100 DATE-COMPILED.                                                           
002200 SECURITY.                   UNCLASSIFIED.                                
002300*-----------------------------------------------------------------        
002400*                     CHANGE LOG                                          
002500*-----------------------------------------------------------------        
002600* DATE       BY   REQUEST    DESCRIPTION                                  
002700* ---------- ---- ---------- ------------------------------------         
002800* 09/02/1994 LMK  IS-0663    ORIGINAL PROGRAM - FACTORED OUT OF           
002900*                            TRANCRE SO TRANEXEC COULD SHARE THE          
003000*                            SAME AVAILABLE-FUNDS LOGIC.                  
003100* 04/18/1996 LMK  IS-0729    ADDED THE SETTLEMENT FUNCTION                
003200*                            (LF-FUNCTION = 2) SO TRANEXEC NO             
003300*                            LONGER DUPLICATES THE SUBTRACT LOGIC.        
003400* 11/30/1998 LMK  IS-0812    Y2K REVIEW - NO DATE FIELDS IN THIS          
003500*                            PROGRAM, SIGNED OFF, NO CHANGE MADE.         
003600* 06/06/2002 GHT  IS-1088    CLARIFIED THAT A RESULT OF EXACTLY           
003700*                            ZERO IS SUFFICIENT FUNDS, NOT                
003800*                            INSUFFICIENT - A TESTER MISREAD THE          
003900*                            ORIGINAL COMPARISON.                         
004000* 08/19/2004 GHT  IS-1201    ADDED WS-CALL-COUNT AND THE LAST-            
004100*                            FUNCTION DIAGNOSTIC FIELDS FOR THE           
004200*                            OPERATOR TO DUMP AFTER AN ABEND.             
004300* 03/02/2005 GHT  IS-1240    ADDED A DEFENSIVE GUARD AND COUNTER          
004400*                            FOR A ZERO TRANSFER AMOUNT REACHING          
004500*                            THE AVAILABLE-FUNDS CHECK - SHOULD           
004600*                            NEVER HAPPEN, TRANCRE REJECTS THOSE          
004700*                            BEFORE RESERVING, BUT AN AUDITOR             
004800*                            ASKED FOR THE COUNT TO PROVE IT.             
004900*-----------------------------------------------------------------        
005000 ENVIRONMENT                 DIVISION.                                    
005100*-----------------------------------------------------------------        
005200 CONFIGURATION               SECTION.                                     
005300 SOURCE-COMPUTER.            ASUS X751.                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600******************************************************************        
005700 DATA                        DIVISION.                                    
005800*-----------------------------------------------------------------        
005900 WORKING-STORAGE             SECTION.                                     
006000*-----------------------------------------------------------------        
006100 77  WS-ZERO-AMOUNT-COUNT        PIC S9(04) COMP VALUE ZERO.              
006200*-----------------------------------------------------------------        
006300 01  WS-WORK-FIGURES.                                                     
006400     05  WS-AVAILABLE-TO-SPEND    PIC S9(11)V9(02)                        
006500                                SIGN LEADING SEPARATE CHARACTER.          
006600     05  WS-CALL-COUNT            PIC S9(04) COMP VALUE ZERO.             
006700     05  FILLER                   PIC X(05).                              
006800*-----------------------------------------------------------------        
006900* CHARACTER-STRING VIEW OF WS-WORK-FIGURES, USED WHEN THE FIELD           
007000* IS TRACED TO THE JOB LOG AFTER AN UNEXPECTED RESULT.                    
007100*-----------------------------------------------------------------        
007200 01  WS-WORK-FIGURES-ALT REDEFINES WS-WORK-FIGURES.                       
007300     05  WS-AVAILABLE-CHARS       PIC X(14).                              
007400     05  FILLER                   PIC X(07).                              
007500*-----------------------------------------------------------------        
007600 01  WS-DIAGNOSTIC-BLOCK.                                                 
007700     05  WS-LAST-FUNCTION-USED    PIC 9(01) VALUE ZERO.                   
007800     05  WS-LAST-RESULT-CODE      PIC X(01) VALUE SPACE.                  
007900     05  FILLER                   PIC X(06).                              
008000*-----------------------------------------------------------------        
008100 01  WS-DIAGNOSTIC-ALT REDEFINES WS-DIAGNOSTIC-BLOCK.                     
008200     05  WS-DIAGNOSTIC-CHARS      PIC X(08).                              
008300*-----------------------------------------------------------------        
008400 LINKAGE                     SECTION.                                     
008500*-----------------------------------------------------------------        
008600* LF-FUNCTION 1 = RESERVE-TIME AVAILABLE-FUNDS CHECK.                     
008700* LF-FUNCTION 2 = SETTLEMENT-TIME SUFFICIENCY CHECK, ALSO RETURNS         
008800*                 THE POST-SETTLEMENT BALANCE AND BLOCKED FIGURES.        
008900*-----------------------------------------------------------------        
009000 01  LINK-FUNDS-PARAMETERS.                                               
009100     05  LF-FUNCTION              PIC 9(01).                              
009200         88  LF-CHECK-AVAILABLE          VALUE 1.                         
009300         88  LF-CHECK-SETTLEMENT         VALUE 2.                         
009400     05  LF-FROM-BALANCE          PIC S9(11)V9(02)                        
009500                                SIGN LEADING SEPARATE CHARACTER.          
009600     05  LF-FROM-BLOCKED          PIC S9(11)V9(02)                        
009700                                SIGN LEADING SEPARATE CHARACTER.          
009800     05  LF-TRANSFER-AMOUNT       PIC S9(11)V9(02)                        
009900                                SIGN LEADING SEPARATE CHARACTER.          
010000     05  LF-NEW-BALANCE           PIC S9(11)V9(02)                        
010100                                SIGN LEADING SEPARATE CHARACTER.          
010200     05  LF-NEW-BLOCKED           PIC S9(11)V9(02)                        
010300                                SIGN LEADING SEPARATE CHARACTER.          
010400     05  LF-RESULT-SW             PIC X(01).                              
010500         88  LF-RESULT-OK                VALUE "Y".                       
010600         88  LF-RESULT-NOT-OK            VALUE "N".                       
010700     05  FILLER                   PIC X(05).                              
010800*-----------------------------------------------------------------        
010900* WHOLE-PARAMETER CHARACTER VIEW, KEPT FOR THE SAME REASON AS             
011000* WS-WORK-FIGURES-ALT ABOVE.                                              
011100*-----------------------------------------------------------------        
011200 01  LINK-FUNDS-ALT-VIEW REDEFINES LINK-FUNDS-PARAMETERS.                 
011300     05  LF-ALL-CHARS             PIC X(77).                              
011400******************************************************************        
011500 PROCEDURE          DIVISION    USING LINK-FUNDS-PARAMETERS.              
011600*-----------------------------------------------------------------        
011700* MAIN PROCEDURE - ROUTE TO THE REQUESTED FUNCTION AND RETURN.            
011800*-----------------------------------------------------------------        
011900 100-CHECK-FUNDS.                                                         
012000     ADD  1                      TO WS-CALL-COUNT.                        
012100     MOVE LF-FUNCTION             TO WS-LAST-FUNCTION-USED.               
012200     EVALUATE TRUE                                                        
012300         WHEN LF-CHECK-AVAILABLE                                          
012400             PERFORM 200-CHECK-AVAILABLE-FUNDS                            
012500                 THRU 200-CHECK-AVAILABLE-FUNDS-EXIT                      
012600         WHEN LF-CHECK-SETTLEMENT                                         
012700             PERFORM 200-CHECK-SETTLEMENT-FUNDS                           
012800         WHEN OTHER                                                       
012900             SET  LF-RESULT-NOT-OK      TO TRUE                           
013000     END-EVALUATE.                                                        
013100     MOVE LF-RESULT-SW            TO WS-LAST-RESULT-CODE.                 
013200                                                                          
013300     EXIT    PROGRAM.                                                     
013400*-----------------------------------------------------------------        
013500* RESERVE-TIME TEST - AVAILABLE-TO-SPEND (BALANCE LESS ALREADY            
013600* BLOCKED AMOUNTS) MUST BE AT LEAST THE AMOUNT BEING RESERVED.  A         
013700* ZERO TRANSFER AMOUNT IS REJECTED OUTRIGHT AND COUNTED - SEE             
013800* IS-1240 - TRANCRE'S OWN VALIDATION SHOULD ALREADY HAVE CAUGHT           
013900* IT, SO THIS IS A BELT-AND-SUSPENDERS GUARD ONLY.                        
014000*-----------------------------------------------------------------        
014100 200-CHECK-AVAILABLE-FUNDS.                                               
014200     IF  LF-TRANSFER-AMOUNT = ZERO                                        
014300         ADD  1                  TO WS-ZERO-AMOUNT-COUNT                  
014400         SET  LF-RESULT-NOT-OK   TO TRUE                                  
014500         GO TO 200-CHECK-AVAILABLE-FUNDS-EXIT.                            
014600     SUBTRACT LF-FROM-BLOCKED FROM LF-FROM-BALANCE                        
014700         GIVING  WS-AVAILABLE-TO-SPEND.                                   
014800     IF  WS-AVAILABLE-TO-SPEND NOT LESS THAN LF-TRANSFER-AMOUNT           
014900         SET LF-RESULT-OK        TO TRUE                                  
015000     ELSE                                                                 
015100         SET LF-RESULT-NOT-OK    TO TRUE.                                 
015200 200-CHECK-AVAILABLE-FUNDS-EXIT.                                          
015300     EXIT.                                                                
015400*-----------------------------------------------------------------        
015500* SETTLEMENT-TIME TEST - REDUCING BOTH THE BALANCE AND THE                
015600* BLOCKED AMOUNT BY THE TRANSFER AMOUNT MUST NOT DRIVE EITHER ONE         
015700* BELOW ZERO.  EXACTLY ZERO IS SUFFICIENT - SEE IS-1088.                  
015800*-----------------------------------------------------------------        
015900 200-CHECK-SETTLEMENT-FUNDS.                                              
016000     SUBTRACT LF-TRANSFER-AMOUNT FROM LF-FROM-BALANCE                     
016100         GIVING  LF-NEW-BALANCE.                                          
016200     SUBTRACT LF-TRANSFER-AMOUNT FROM LF-FROM-BLOCKED                     
016300         GIVING  LF-NEW-BLOCKED.                                          
016400     IF  LF-NEW-BALANCE NOT LESS THAN ZERO                                
016500     AND LF-NEW-BLOCKED NOT LESS THAN ZERO                                
016600         SET LF-RESULT-OK        TO TRUE                                  
016700     ELSE                                                                 
016800         SET LF-RESULT-NOT-OK    TO TRUE.                                 
