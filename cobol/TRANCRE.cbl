000100******************************************************************        
000200* THIS PROGRAM IS TO RESERVE A MONEY TRANSFER BETWEEN TWO BANK            
000300* ACCOUNTS - THE FIRST OF THE TWO-STEP RESERVE/SETTLE TRANSFER            
000400* CYCLE.  THE TRANSFER AMOUNT IS BLOCKED AGAINST THE PAYING               
000500* ACCOUNT BUT ITS BALANCE IS NOT TOUCHED UNTIL TRANEXEC SETTLES           
000600* THE TRANSFER ON A LATER RUN.                                            
000700*                                                                         
000800* USED FILE                                                               
000900*    - BANK ACCOUNT MASTER FILE (LINE SEQUENTIAL): ACCTMAST               
001000*    - TRANSFER REQUEST FILE: TRANREQ                                     
001100*    - TRANSACTION MASTER FILE (LINE SEQUENTIAL): TRANMAST                
001200*    - RESERVE LISTING : TRANCLST                                         
001300*                                                                         
001400* ONE TRANSFER REQUEST IS RESERVED PER RECORD ON TRANREQ.  EACH           
001500* REQUEST IS ALL-OR-NOTHING - IF THE REQUEST IS REJECTED, NEITHER         
001600* ACCTMAST NOR TRANMAST IS CHANGED FOR THAT REQUEST.                      
001700******************************************************************        
001800 IDENTIFICATION              DIVISION.                                    
001900*-----------------------------------------------------------------        
002000 PROGRAM-ID.                 TRANCRE.                                     
002100 AUTHOR.                     E SVESHNIKOVA.                               
002200 INSTALLATION.               DEPOSIT SYSTEMS - BATCH.                     
002300 DATE-WRITTEN.               09/02/1994.                                  
002400 DATE-COMPILED.                                                           
002500 SECURITY.                   UNCLASSIFIED.                                
002600*-----------------------------------------------------------------        
002700*                     CHANGE LOG                                          
002800*-----------------------------------------------------------------        
002900* DATE       BY   REQUEST    DESCRIPTION                                  
003000* ---------- ---- ---------- ------------------------------------         
003100* 09/02/1994 ES   IS-0663    ORIGINAL PROGRAM - RESERVE STEP OF           
003200*                            THE NEW TWO-STEP TRANSFER MODEL.             
003300* 04/18/1996 LMK  IS-0729    MOVED THE AVAILABLE-FUNDS CHECK OUT          
003400*                            TO THE NEW AVAILFND SUBPROGRAM SO            
003500*                            TRANEXEC COULD SHARE IT.                     
003600* 11/30/1998 BSK  IS-0812    Y2K - TRAN-CREATION-DATE AND                 
003700*                            TRAN-UPDATE-DATE NOW MOVED FROM THE          
003800*                            SIX-DIGIT SYSTEM DATE INTO AN                
003900*                            EXPANDED CCYYMMDD FIELD.                     
004000* 07/09/2001 GHT  IS-0961    SENDER AND RECIPIENT MUST NOW DIFFER         
004100*                            - A BRANCH TYPING ERROR HAD LET A            
004200*                            TRANSFER RESERVE AGAINST ITSELF.             
004300* 07/09/2004 GHT  IS-1201    WIDENED THE IN-MEMORY ACCOUNT TABLE          
004400*                            AND THE NEW-TRANSACTION WRITE TO             
004500*                            MATCH THE ENLARGED BANK-ACCT AND             
004600*                            BANK-TRAN COPYBOOKS.  A NEW PLANNED          
004700*                            TRANSACTION IS NOW INITIALIZED BEFORE        
004800*                            ITS FIELDS ARE SET SO NONE OF THE NEW        
004900*                            RESERVED FIELDS CARRY OVER STALE             
005000*                            BYTES FROM THE MAX-TRAN-ID SCAN.             
005100* 01/06/2005 GHT  IS-1233    ADDED A TRANMAST SCAN COUNT AND A            
005200*                            DEFENSIVE SKIP IN THE RESERVE-DETAIL         
005300*                            PRINT PARAGRAPH TO MATCH THE SAME            
005400*                            CHANGE MADE IN ACCTMNT.                      
005500*-----------------------------------------------------------------        
005600 ENVIRONMENT                 DIVISION.                                    
005700*-----------------------------------------------------------------        
005800 CONFIGURATION               SECTION.                                     
005900 SOURCE-COMPUTER.            ASUS X751.                                   
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     CLASS TRAN-STATUS-DIGITS IS "1" THRU "4".                            
006300*-----------------------------------------------------------------        
006400 INPUT-OUTPUT                SECTION.                                     
006500 FILE-CONTROL.                                                            
006600     SELECT  ACCTMAST-FILE                                                
006700             ASSIGN TO "ACCTMAST"                                         
006800             ORGANIZATION IS LINE SEQUENTIAL                              
006900             FILE STATUS IS ACCTMAST-FILE-STAT.                           
007000                                                                          
007100     SELECT  TRANMAST-FILE                                                
007200             ASSIGN TO "TRANMAST"                                         
007300             ORGANIZATION IS LINE SEQUENTIAL                              
007400             FILE STATUS IS TRANMAST-FILE-STAT.                           
007500                                                                          
007600     SELECT  TRANREQ-FILE                                                 
007700             ASSIGN TO "TRANREQ"                                          
007800             ORGANIZATION IS LINE SEQUENTIAL                              
007900             FILE STATUS IS TRANREQ-FILE-STAT.                            
008000                                                                          
008100     SELECT  TRANCLST-FILE                                                
008200             ASSIGN TO "TRANCLST"                                         
008300             ORGANIZATION IS LINE SEQUENTIAL                              
008400             FILE STATUS IS TRANCLST-FILE-STAT.                           
008500******************************************************************        
008600 DATA                        DIVISION.                                    
008700*-----------------------------------------------------------------        
008800 FILE                        SECTION.                                     
008900 FD  ACCTMAST-FILE                                                        
009000     RECORD CONTAINS 266 CHARACTERS                                       
009100     DATA RECORD IS BANK-ACCT-RECORD.                                     
009200     COPY "BANKACCT.cpy".                                                 
009300                                                                          
009400 FD  TRANMAST-FILE                                                        
009500     RECORD CONTAINS 346 CHARACTERS                                       
009600     DATA RECORD IS BANK-TRAN-RECORD.                                     
009700     COPY "BANKTRAN.cpy".                                                 
009800                                                                          
009900 FD  TRANREQ-FILE                                                         
010000     RECORD CONTAINS 35 CHARACTERS                                        
010100     DATA RECORD IS TRAN-REQUEST-RECORD.                                  
010200 01  TRAN-REQUEST-RECORD.                                                 
010300     05  TQ-FROM-ACCT-ID             PIC 9(09).                           
010400     05  TQ-TO-ACCT-ID               PIC 9(09).                           
010500     05  TQ-AMOUNT                   PIC S9(11)V9(02)                     
010600                                SIGN LEADING SEPARATE CHARACTER.          
010700     05  FILLER                      PIC X(03).                           
010800*-----------------------------------------------------------------        
010900* WHOLE-RECORD CHARACTER VIEW, DUMPED TO THE JOB LOG WHEN A               
011000* REQUEST FAILS ITS FIELD-LEVEL VALIDATION.                               
011100*-----------------------------------------------------------------        
011200 01  TRAN-REQUEST-ALT REDEFINES TRAN-REQUEST-RECORD.                      
011300     05  TQ-ALL-CHARS                PIC X(35).                           
011400                                                                          
011500 FD  TRANCLST-FILE                                                        
011600     RECORD CONTAINS 80 CHARACTERS                                        
011700     DATA RECORD IS TRANCLST-OUT.                                         
011800 01  TRANCLST-OUT                    PIC X(80).                           
011900*-----------------------------------------------------------------        
012000 WORKING-STORAGE             SECTION.                                     
012100*-----------------------------------------------------------------        
012200* STANDALONE SCRATCH COUNTER - NOT PART OF ANY GROUP, SEE IS-1233.        
012300*-----------------------------------------------------------------        
012400 77  WS-SCAN-COUNT                PIC S9(05) COMP VALUE ZERO.             
012500*-----------------------------------------------------------------        
012600 01  SWITCHES-AND-COUNTERS.                                               
012700     05  TRANREQ-EOF-SW              PIC X(01) VALUE "N".                 
012800         88  TRANREQ-EOF                   VALUE "Y".                     
012900     05  WS-VALID-SW                 PIC X(01) VALUE "N".                 
013000         88  WS-REQUEST-VALID              VALUE "Y".                     
013100         88  WS-REQUEST-INVALID             VALUE "N".                    
013200     05  WS-FOUND-SW                 PIC X(01) VALUE "N".                 
013300         88  WS-FROM-ACCT-FOUND             VALUE "Y".                    
013400     05  WS-REQUEST-COUNT            PIC S9(05) COMP VALUE ZERO.          
013500     05  WS-RESERVED-COUNT           PIC S9(05) COMP VALUE ZERO.          
013600     05  WS-REJECTED-COUNT           PIC S9(05) COMP VALUE ZERO.          
013700     05  FILLER                      PIC X(05).                           
013800*-----------------------------------------------------------------        
013900 01  FILE-STATUS-FIELDS.                                                  
014000     05  ACCTMAST-FILE-STAT          PIC X(02) VALUE SPACES.              
014100     05  TRANMAST-FILE-STAT          PIC X(02) VALUE SPACES.              
014200     05  TRANREQ-FILE-STAT           PIC X(02) VALUE SPACES.              
014300     05  TRANCLST-FILE-STAT          PIC X(02) VALUE SPACES.              
014400     05  FILLER                      PIC X(02).                           
014500*-----------------------------------------------------------------        
014600* CHARACTER VIEW OF THE FILE-STATUS GROUP, DUMPED TO THE JOB LOG          
014700* WHEN AN OPEN OR CLOSE FAILS.                                            
014800*-----------------------------------------------------------------        
014900 01  FILE-STATUS-ALT REDEFINES FILE-STATUS-FIELDS.                        
015000     05  WS-ALL-FILE-STATUS          PIC X(10).                           
015100*-----------------------------------------------------------------        
015200* IN-MEMORY IMAGE OF THE ACCOUNT MASTER, LOADED IN FULL AT START          
015300* OF RUN AND WRITTEN BACK IN FULL AT TERMINATION.  SEE ACCTMNT            
015400* FOR THE SAME TECHNIQUE - ACCTMAST HAS NO ISAM SUPPORT.  WIDENED         
015500* PER IS-1201 TO MATCH THE ENLARGED BANK-ACCT COPYBOOK - THE NEW          
015600* FIELDS ARE CARRIED THROUGH LOAD AND REWRITE UNTOUCHED.                  
015700*-----------------------------------------------------------------        
015800 01  WS-ACCT-TABLE-AREA.                                                  
015900     05  WS-ACCT-ENTRY OCCURS 5000 TIMES.                                 
016000         10  WS-T-ACCT-ID            PIC 9(09).                           
016100         10  WS-T-OWNER-NAME         PIC X(40).                           
016200         10  WS-T-OWNER-ADDRESS-1    PIC X(30).                           
016300         10  WS-T-OWNER-ADDRESS-2    PIC X(30).                           
016400         10  WS-T-OWNER-CITY         PIC X(20).                           
016500         10  WS-T-OWNER-STATE        PIC X(02).                           
016600         10  WS-T-OWNER-ZIP          PIC X(09).                           
016700         10  WS-T-OWNER-PHONE        PIC X(10).                           
016800         10  WS-T-BRANCH-CODE        PIC X(04).                           
016900         10  WS-T-BRANCH-NAME        PIC X(20).                           
017000         10  WS-T-TYPE-CODE          PIC X(01).                           
017100         10  WS-T-STATUS-CODE        PIC X(01).                           
017200         10  WS-T-OPEN-DATE          PIC 9(08).                           
017300         10  WS-T-LAST-ACTIVITY-DATE PIC 9(08).                           
017400         10  WS-T-LAST-STMT-DATE     PIC 9(08).                           
017500         10  WS-T-INTEREST-RATE      PIC S9(02)V9(03)                     
017600                                SIGN LEADING SEPARATE CHARACTER.          
017700         10  WS-T-OVERDRAFT-LIMIT    PIC S9(09)V9(02)                     
017800                                SIGN LEADING SEPARATE CHARACTER.          
017900         10  WS-T-BALANCE            PIC S9(11)V9(02)                     
018000                                SIGN LEADING SEPARATE CHARACTER.          
018100         10  WS-T-BLOCKED            PIC S9(11)V9(02)                     
018200                                SIGN LEADING SEPARATE CHARACTER.          
018300         10  WS-T-TELLER-ID          PIC X(06).                           
018400         10  WS-T-LAST-MAINT-USER-ID PIC X(08).                           
018500         10  WS-T-DORMANT-SW         PIC X(01).                           
018600     05  FILLER                      PIC X(01).                           
018700*-----------------------------------------------------------------        
018800 01  WS-ACCT-SUBSCRIPTS.                                                  
018900     05  WS-ACCT-COUNT               PIC S9(04) COMP VALUE ZERO.          
019000     05  WS-ACCT-SUB                 PIC S9(04) COMP VALUE ZERO.          
019100     05  WS-ACCT-FOUND-SUB           PIC S9(04) COMP VALUE ZERO.          
019200     05  WS-SEARCH-KEY               PIC 9(09) VALUE ZERO.                
019300     05  WS-NEXT-TRAN-ID             PIC 9(09) VALUE ZERO.                
019400     05  FILLER                      PIC X(05).                           
019500*-----------------------------------------------------------------        
019600 01  WS-DATE-FIELDS.                                                      
019700     05  WS-CURRENT-DATE.                                                 
019800         10  WS-CUR-CC               PIC 9(02).                           
019900         10  WS-CUR-YY                PIC 9(02).                          
020000         10  WS-CUR-MM               PIC 9(02).                           
020100         10  WS-CUR-DD               PIC 9(02).                           
020200     05  FILLER                      PIC X(04).                           
020300*-----------------------------------------------------------------        
020400*    THIS RECORD IS FOR PRINTING THE TITLE OF THE RESERVE LISTING.        
020500*-----------------------------------------------------------------        
020600 01  TRANCLST-TITLE.                                                      
020700     05  FILLER                      PIC X(20) VALUE SPACES.              
020800     05  FILLER                      PIC X(40)                            
020900             VALUE "TRANSFER RESERVE LISTING".                            
021000     05  FILLER                      PIC X(20) VALUE SPACES.              
021100*-----------------------------------------------------------------        
021200*    THIS RECORD IS FOR PRINTING ONE RESERVE OUTCOME LINE.                
021300*-----------------------------------------------------------------        
021400 01  TRANCLST-DETAIL.                                                     
021500     05  FILLER                      PIC X(01) VALUE SPACES.              
021600     05  DET-FROM-ID                 PIC Z(08)9.                          
021700     05  FILLER                      PIC X(02) VALUE SPACES.              
021800     05  DET-TO-ID                   PIC Z(08)9.                          
021900     05  FILLER                      PIC X(02) VALUE SPACES.              
022000     05  DET-AMOUNT                  PIC -Z(10)9.99.                      
022100     05  FILLER                      PIC X(02) VALUE SPACES.              
022200     05  DET-OUTCOME                 PIC X(30).                           
022300*-----------------------------------------------------------------        
022400*    THIS RECORD IS FOR PRINTING THE RUN-TOTALS FOOTER.                   
022500*-----------------------------------------------------------------        
022600 01  TRANCLST-FOOTER.                                                     
022700     05  FILLER                      PIC X(02) VALUE SPACES.              
022800     05  FOOTER-NAME                 PIC X(30).                           
022900     05  FOOTER-COUNTER              PIC ZZZZ9.                           
023000*-----------------------------------------------------------------        
023100 LINKAGE                     SECTION.                                     
023200*-----------------------------------------------------------------        
023300* SEE AVAILFND FOR THE SHAPE OF THIS PARAMETER GROUP.                     
023400*-----------------------------------------------------------------        
023500 01  LINK-FUNDS-PARAMETERS.                                               
023600     05  LF-FUNCTION              PIC 9(01).                              
023700     05  LF-FROM-BALANCE          PIC S9(11)V9(02)                        
023800                                SIGN LEADING SEPARATE CHARACTER.          
023900     05  LF-FROM-BLOCKED          PIC S9(11)V9(02)                        
024000                                SIGN LEADING SEPARATE CHARACTER.          
024100     05  LF-TRANSFER-AMOUNT       PIC S9(11)V9(02)                        
024200                                SIGN LEADING SEPARATE CHARACTER.          
024300     05  LF-NEW-BALANCE           PIC S9(11)V9(02)                        
024400                                SIGN LEADING SEPARATE CHARACTER.          
024500     05  LF-NEW-BLOCKED           PIC S9(11)V9(02)                        
024600                                SIGN LEADING SEPARATE CHARACTER.          
024700     05  LF-RESULT-SW             PIC X(01).                              
024800         88  LF-RESULT-OK                VALUE "Y".                       
024900     05  FILLER                   PIC X(05).                              
025000******************************************************************        
025100 PROCEDURE                   DIVISION.                                    
025200*-----------------------------------------------------------------        
025300* MAIN PROCEDURE                                                          
025400*-----------------------------------------------------------------        
025500 100-RESERVE-TRANSFERS.                                                   
025600     PERFORM 200-INITIATE-TRANSFER-RESERVE.                               
025700     PERFORM 200-PROCESS-TRANSFER-REQUESTS UNTIL TRANREQ-EOF.             
025800     PERFORM 200-TERMINATE-TRANSFER-RESERVE.                              
025900                                                                          
026000     STOP RUN.                                                            
026100*-----------------------------------------------------------------        
026200* OPEN THE FILES, LOAD THE ACCOUNT TABLE, FIND THE NEXT TRAN-ID,          
026300* AND READ THE FIRST TRANSFER REQUEST.                                    
026400*-----------------------------------------------------------------        
026500 200-INITIATE-TRANSFER-RESERVE.                                           
026600     PERFORM 300-OPEN-ALL-FILES.                                          
026700     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                        
026800     PERFORM 300-LOAD-ACCOUNT-TABLE.                                      
026900     PERFORM 300-DETERMINE-NEXT-TRAN-ID.                                  
027000     PERFORM 300-PRINT-LISTING-TITLE.                                     
027100     PERFORM 300-READ-TRANSFER-REQUEST.                                   
027200*-----------------------------------------------------------------        
027300* RESERVE ONE TRANSFER REQUEST AND READ THE NEXT ONE.                     
027400*-----------------------------------------------------------------        
027500 200-PROCESS-TRANSFER-REQUESTS.                                           
027600     PERFORM 300-RESERVE-ONE-TRANSFER.                                    
027700     PERFORM 300-READ-TRANSFER-REQUEST.                                   
027800*-----------------------------------------------------------------        
027900* REWRITE ACCTMAST FROM THE TABLE, PRINT RUN TOTALS, CLOSE UP.            
028000*-----------------------------------------------------------------        
028100 200-TERMINATE-TRANSFER-RESERVE.                                          
028200     CLOSE   ACCTMAST-FILE.                                               
028300     OPEN    OUTPUT  ACCTMAST-FILE.                                       
028400     PERFORM 400-REWRITE-ONE-TABLE-ENTRY                                  
028500         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
028600         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT.                               
028700     PERFORM 300-PRINT-RUN-TOTALS.                                        
028800     CLOSE   ACCTMAST-FILE                                                
028900             TRANMAST-FILE                                                
029000             TRANREQ-FILE                                                 
029100             TRANCLST-FILE.                                               
029200******************************************************************        
029300 300-OPEN-ALL-FILES.                                                      
029400     OPEN    INPUT   ACCTMAST-FILE                                        
029500             I-O     TRANMAST-FILE                                        
029600             INPUT   TRANREQ-FILE                                         
029700             OUTPUT  TRANCLST-FILE.                                       
029800*-----------------------------------------------------------------        
029900 300-INITIALIZE-SWITCHES-AND-COUNTERS.                                    
030000     INITIALIZE SWITCHES-AND-COUNTERS WS-ACCT-SUBSCRIPTS.                 
030100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
030200*-----------------------------------------------------------------        
030300* LOAD THE WHOLE ACCOUNT MASTER INTO WS-ACCT-TABLE-AREA - SEE             
030400* ACCTMNT FOR THE SAME LOAD IDIOM.                                        
030500*-----------------------------------------------------------------        
030600 300-LOAD-ACCOUNT-TABLE.                                                  
030700     PERFORM 300-READ-ACCTMAST-RECORD.                                    
030800     PERFORM 400-LOAD-TABLE-FROM-MASTER                                   
030900         UNTIL ACCTMAST-FILE-STAT = "10".                                 
031000*-----------------------------------------------------------------        
031100 300-READ-ACCTMAST-RECORD.                                                
031200     READ ACCTMAST-FILE                                                   
031300         AT END      MOVE "10" TO ACCTMAST-FILE-STAT.                     
031400*-----------------------------------------------------------------        
031500* WALK TRANMAST ONCE TO FIND THE HIGHEST TRAN-ID ON FILE SO A NEW         
031600* TRANSACTION CAN BE ASSIGNED THE NEXT ONE UP.                            
031700*-----------------------------------------------------------------        
031800 300-DETERMINE-NEXT-TRAN-ID.                                              
031900     MOVE ZERO                    TO WS-NEXT-TRAN-ID.                     
032000     PERFORM 400-SCAN-TRANMAST-FOR-MAX-ID                                 
032100         UNTIL TRANMAST-FILE-STAT = "10".                                 
032200     ADD  1                       TO WS-NEXT-TRAN-ID.                     
032300*-----------------------------------------------------------------        
032400 300-READ-TRANSFER-REQUEST.                                               
032500     READ TRANREQ-FILE                                                    
032600         AT END      SET TRANREQ-EOF TO TRUE.                             
032700*-----------------------------------------------------------------        
032800* RESERVE STEP - VALIDATE, LOCATE THE FROM ACCOUNT, CHECK FUNDS,          
032900* BLOCK THE AMOUNT, AND WRITE THE NEW PLANNED TRANSACTION.  STEPS         
033000* 2 THROUGH 5 ARE ALL-OR-NOTHING - NONE OF THEM RUN UNTIL EVERY           
033100* EARLIER CHECK HAS PASSED.                                               
033200*-----------------------------------------------------------------        
033300 300-RESERVE-ONE-TRANSFER.                                                
033400     ADD  1                       TO WS-REQUEST-COUNT.                    
033500     PERFORM 300-VALIDATE-NEW-TRANSFER.                                   
033600     IF  WS-REQUEST-INVALID                                               
033700         PERFORM 400-PRINT-REJECTED-DETAIL                                
033800     ELSE                                                                 
033900         PERFORM 300-FIND-FROM-ACCOUNT                                    
034000         IF  WS-FROM-ACCT-FOUND                                           
034100             PERFORM 300-CHECK-AVAILABLE-FUNDS                            
034200             IF  LF-RESULT-OK                                             
034300                 PERFORM 400-BLOCK-TRANSFER-AMOUNT                        
034400                 PERFORM 400-WRITE-PLANNED-TRANSACTION                    
034500                 PERFORM 400-PRINT-RESERVED-DETAIL                        
034600                     THRU 400-PRINT-RESERVED-DETAIL-EXIT                  
034700             ELSE                                                         
034800                 PERFORM 400-PRINT-INSUFFICIENT-DETAIL                    
034900         ELSE                                                             
035000             PERFORM 400-PRINT-REJECTED-DETAIL.                           
035100*-----------------------------------------------------------------        
035200* VALIDATE - BOTH IDS PRESENT, THEY DIFFER, AMOUNT IS POSITIVE.           
035300* SEE IS-0961.                                                            
035400*-----------------------------------------------------------------        
035500 300-VALIDATE-NEW-TRANSFER.                                               
035600     SET  WS-REQUEST-VALID        TO TRUE.                                
035700     IF  TQ-FROM-ACCT-ID = ZERO OR TQ-TO-ACCT-ID = ZERO                   
035800         SET WS-REQUEST-INVALID   TO TRUE                                 
035900     END-IF.                                                              
036000     IF  TQ-FROM-ACCT-ID = TQ-TO-ACCT-ID                                  
036100         SET WS-REQUEST-INVALID   TO TRUE                                 
036200     END-IF.                                                              
036300     IF  TQ-AMOUNT NOT GREATER THAN ZERO                                  
036400         SET WS-REQUEST-INVALID   TO TRUE                                 
036500     END-IF.                                                              
036600*-----------------------------------------------------------------        
036700 300-FIND-FROM-ACCOUNT.                                                   
036800     MOVE TQ-FROM-ACCT-ID         TO WS-SEARCH-KEY.                       
036900     MOVE ZERO                    TO WS-ACCT-FOUND-SUB.                   
037000     PERFORM 400-SEARCH-ACCOUNT-TABLE                                     
037100         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
037200         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT                                
037300            OR WS-ACCT-FOUND-SUB NOT = ZERO.                              
037400     IF  WS-ACCT-FOUND-SUB NOT = ZERO                                     
037500         SET WS-FROM-ACCT-FOUND   TO TRUE                                 
037600     ELSE                                                                 
037700         MOVE "N"                 TO WS-FOUND-SW.                         
037800*-----------------------------------------------------------------        
037900* CALL AVAILFND TO CHECK BALANCE LESS BLOCKED AGAINST THE AMOUNT          
038000* REQUESTED.                                                              
038100*-----------------------------------------------------------------        
038200 300-CHECK-AVAILABLE-FUNDS.                                               
038300     MOVE 1                       TO LF-FUNCTION.                         
038400     MOVE WS-T-BALANCE (WS-ACCT-FOUND-SUB) TO LF-FROM-BALANCE.            
038500     MOVE WS-T-BLOCKED (WS-ACCT-FOUND-SUB) TO LF-FROM-BLOCKED.            
038600     MOVE TQ-AMOUNT               TO LF-TRANSFER-AMOUNT.                  
038700     CALL "AVAILFND"              USING LINK-FUNDS-PARAMETERS.            
038800*-----------------------------------------------------------------        
038900 300-PRINT-LISTING-TITLE.                                                 
039000     WRITE TRANCLST-OUT           FROM TRANCLST-TITLE                     
039100         AFTER ADVANCING 1 LINES.                                         
039200*-----------------------------------------------------------------        
039300 300-PRINT-RUN-TOTALS.                                                    
039400     MOVE "TRANSFER REQUESTS READ"   TO FOOTER-NAME.                      
039500     MOVE WS-REQUEST-COUNT           TO FOOTER-COUNTER.                   
039600     WRITE TRANCLST-OUT           FROM TRANCLST-FOOTER                    
039700         AFTER ADVANCING 2 LINES.                                         
039800     MOVE "TRANSFERS RESERVED"       TO FOOTER-NAME.                      
039900     MOVE WS-RESERVED-COUNT          TO FOOTER-COUNTER.                   
040000     WRITE TRANCLST-OUT           FROM TRANCLST-FOOTER.                   
040100     MOVE "TRANSFERS REJECTED"       TO FOOTER-NAME.                      
040200     MOVE WS-REJECTED-COUNT          TO FOOTER-COUNTER.                   
040300     WRITE TRANCLST-OUT           FROM TRANCLST-FOOTER.                   
040400******************************************************************        
040500 400-LOAD-TABLE-FROM-MASTER.                                              
040600     ADD  1                       TO WS-ACCT-COUNT.                       
040700     MOVE ACCT-ID           TO WS-T-ACCT-ID (WS-ACCT-COUNT).              
040800     MOVE ACCT-OWNER-NAME   TO WS-T-OWNER-NAME (WS-ACCT-COUNT).           
040900     MOVE ACCT-OWNER-ADDRESS-1                                            
041000          TO WS-T-OWNER-ADDRESS-1 (WS-ACCT-COUNT).                        
041100     MOVE ACCT-OWNER-ADDRESS-2                                            
041200          TO WS-T-OWNER-ADDRESS-2 (WS-ACCT-COUNT).                        
041300     MOVE ACCT-OWNER-CITY   TO WS-T-OWNER-CITY (WS-ACCT-COUNT).           
041400     MOVE ACCT-OWNER-STATE  TO WS-T-OWNER-STATE (WS-ACCT-COUNT).          
041500     MOVE ACCT-OWNER-ZIP    TO WS-T-OWNER-ZIP (WS-ACCT-COUNT).            
041600     MOVE ACCT-OWNER-PHONE  TO WS-T-OWNER-PHONE (WS-ACCT-COUNT).          
041700     MOVE ACCT-BRANCH-CODE  TO WS-T-BRANCH-CODE (WS-ACCT-COUNT).          
041800     MOVE ACCT-BRANCH-NAME  TO WS-T-BRANCH-NAME (WS-ACCT-COUNT).          
041900     MOVE ACCT-TYPE-CODE    TO WS-T-TYPE-CODE (WS-ACCT-COUNT).            
042000     MOVE ACCT-STATUS-CODE  TO WS-T-STATUS-CODE (WS-ACCT-COUNT).          
042100     MOVE ACCT-OPEN-DATE    TO WS-T-OPEN-DATE (WS-ACCT-COUNT).            
042200     MOVE ACCT-LAST-ACTIVITY-DATE                                         
042300          TO WS-T-LAST-ACTIVITY-DATE (WS-ACCT-COUNT).                     
042400     MOVE ACCT-LAST-STATEMENT-DATE                                        
042500          TO WS-T-LAST-STMT-DATE (WS-ACCT-COUNT).                         
042600     MOVE ACCT-INTEREST-RATE                                              
042700          TO WS-T-INTEREST-RATE (WS-ACCT-COUNT).                          
042800     MOVE ACCT-OVERDRAFT-LIMIT                                            
042900          TO WS-T-OVERDRAFT-LIMIT (WS-ACCT-COUNT).                        
043000     MOVE ACCT-BALANCE      TO WS-T-BALANCE (WS-ACCT-COUNT).              
043100     MOVE ACCT-BLOCKED-AMOUNT TO WS-T-BLOCKED (WS-ACCT-COUNT).            
043200     MOVE ACCT-TELLER-ID    TO WS-T-TELLER-ID (WS-ACCT-COUNT).            
043300     MOVE ACCT-LAST-MAINT-USER-ID                                         
043400          TO WS-T-LAST-MAINT-USER-ID (WS-ACCT-COUNT).                     
043500     MOVE ACCT-DORMANT-SW   TO WS-T-DORMANT-SW (WS-ACCT-COUNT).           
043600     PERFORM 300-READ-ACCTMAST-RECORD.                                    
043700*-----------------------------------------------------------------        
043800* SEE IS-1233 - WS-SCAN-COUNT IS A DIAGNOSTIC ONLY, DUMPED TO THE         
043900* JOB LOG IF THE OPERATOR SUSPECTS TRANMAST IS NOT BEING READ IN          
044000* FULL BEFORE THE NEXT TRAN-ID IS ASSIGNED.                               
044100*-----------------------------------------------------------------        
044200 400-SCAN-TRANMAST-FOR-MAX-ID.                                            
044300     ADD  1                       TO WS-SCAN-COUNT.                       
044400     READ TRANMAST-FILE                                                   
044500         AT END                                                           
044600             MOVE "10"            TO TRANMAST-FILE-STAT                   
044700         NOT AT END                                                       
044800             IF  TRAN-ID > WS-NEXT-TRAN-ID                                
044900                 MOVE TRAN-ID     TO WS-NEXT-TRAN-ID                      
045000             END-IF                                                       
045100     END-READ.                                                            
045200*-----------------------------------------------------------------        
045300 400-SEARCH-ACCOUNT-TABLE.                                                
045400     IF  WS-T-ACCT-ID (WS-ACCT-SUB) = WS-SEARCH-KEY                       
045500         MOVE WS-ACCT-SUB             TO WS-ACCT-FOUND-SUB.               
045600*-----------------------------------------------------------------        
045700 400-REWRITE-ONE-TABLE-ENTRY.                                             
045800     MOVE WS-T-ACCT-ID (WS-ACCT-SUB)    TO ACCT-ID.                       
045900     MOVE WS-T-OWNER-NAME (WS-ACCT-SUB) TO ACCT-OWNER-NAME.               
046000     MOVE WS-T-OWNER-ADDRESS-1 (WS-ACCT-SUB)                              
046100          TO ACCT-OWNER-ADDRESS-1.                                        
046200     MOVE WS-T-OWNER-ADDRESS-2 (WS-ACCT-SUB)                              
046300          TO ACCT-OWNER-ADDRESS-2.                                        
046400     MOVE WS-T-OWNER-CITY (WS-ACCT-SUB) TO ACCT-OWNER-CITY.               
046500     MOVE WS-T-OWNER-STATE (WS-ACCT-SUB) TO ACCT-OWNER-STATE.             
046600     MOVE WS-T-OWNER-ZIP (WS-ACCT-SUB)  TO ACCT-OWNER-ZIP.                
046700     MOVE WS-T-OWNER-PHONE (WS-ACCT-SUB) TO ACCT-OWNER-PHONE.             
046800     MOVE WS-T-BRANCH-CODE (WS-ACCT-SUB) TO ACCT-BRANCH-CODE.             
046900     MOVE WS-T-BRANCH-NAME (WS-ACCT-SUB) TO ACCT-BRANCH-NAME.             
047000     MOVE WS-T-TYPE-CODE (WS-ACCT-SUB)  TO ACCT-TYPE-CODE.                
047100     MOVE WS-T-STATUS-CODE (WS-ACCT-SUB) TO ACCT-STATUS-CODE.             
047200     MOVE WS-T-OPEN-DATE (WS-ACCT-SUB)  TO ACCT-OPEN-DATE.                
047300     MOVE WS-T-LAST-ACTIVITY-DATE (WS-ACCT-SUB)                           
047400          TO ACCT-LAST-ACTIVITY-DATE.                                     
047500     MOVE WS-T-LAST-STMT-DATE (WS-ACCT-SUB)                               
047600          TO ACCT-LAST-STATEMENT-DATE.                                    
047700     MOVE WS-T-INTEREST-RATE (WS-ACCT-SUB) TO ACCT-INTEREST-RATE.         
047800     MOVE WS-T-OVERDRAFT-LIMIT (WS-ACCT-SUB)                              
047900          TO ACCT-OVERDRAFT-LIMIT.                                        
048000     MOVE WS-T-BALANCE (WS-ACCT-SUB)    TO ACCT-BALANCE.                  
048100     MOVE WS-T-BLOCKED (WS-ACCT-SUB)    TO ACCT-BLOCKED-AMOUNT.           
048200     MOVE WS-T-TELLER-ID (WS-ACCT-SUB)  TO ACCT-TELLER-ID.                
048300     MOVE WS-T-LAST-MAINT-USER-ID (WS-ACCT-SUB)                           
048400          TO ACCT-LAST-MAINT-USER-ID.                                     
048500     MOVE WS-T-DORMANT-SW (WS-ACCT-SUB) TO ACCT-DORMANT-SW.               
048600     WRITE BANK-ACCT-RECORD.                                              
048700*-----------------------------------------------------------------        
048800* ADD THE RESERVED AMOUNT TO THE FROM ACCOUNT'S BLOCKED FIGURE IN         
048900* THE TABLE - THE BALANCE ITSELF IS NOT TOUCHED UNTIL SETTLEMENT.         
049000*-----------------------------------------------------------------        
049100 400-BLOCK-TRANSFER-AMOUNT.                                               
049200     ADD  TQ-AMOUNT                                                       
049300         TO WS-T-BLOCKED (WS-ACCT-FOUND-SUB).                             
049400*-----------------------------------------------------------------        
049500 400-WRITE-PLANNED-TRANSACTION.                                           
049600     ADD  1                       TO WS-RESERVED-COUNT.                   
049700     INITIALIZE BANK-TRAN-RECORD.                                         
049800     MOVE WS-NEXT-TRAN-ID         TO TRAN-ID.                             
049900     MOVE TQ-FROM-ACCT-ID         TO TRAN-FROM-ACCT-ID.                   
050000     MOVE TQ-TO-ACCT-ID           TO TRAN-TO-ACCT-ID.                     
050100     MOVE TQ-AMOUNT               TO TRAN-AMOUNT.                         
050200     MOVE "USD"                   TO TRAN-CURRENCY-CODE.                  
050300     MOVE WS-CURRENT-DATE         TO TRAN-CREATION-DATE.                  
050400     MOVE WS-CURRENT-DATE         TO TRAN-UPDATE-DATE.                    
050500     SET  TRAN-IS-PLANNED         TO TRUE.                                
050600     MOVE SPACES                  TO TRAN-FAIL-MESSAGE.                   
050700     WRITE BANK-TRAN-RECORD.                                              
050800     ADD  1                       TO WS-NEXT-TRAN-ID.                     
050900*-----------------------------------------------------------------        
051000* SEE IS-1233 - A ZERO FROM-ACCT-ID SHOULD NEVER REACH THIS               
051100* PARAGRAPH (300-VALIDATE-NEW-TRANSFER REJECTS IT FIRST), BUT THE         
051200* SKIP GUARDS AGAINST A BLANK DETAIL LINE IF THAT EVER CHANGES.           
051300*-----------------------------------------------------------------        
051400 400-PRINT-RESERVED-DETAIL.                                               
051500     IF  TQ-FROM-ACCT-ID = ZERO                                           
051600         GO TO 400-PRINT-RESERVED-DETAIL-EXIT.                            
051700     MOVE TQ-FROM-ACCT-ID         TO DET-FROM-ID.                         
051800     MOVE TQ-TO-ACCT-ID           TO DET-TO-ID.                           
051900     MOVE TQ-AMOUNT               TO DET-AMOUNT.                          
052000     MOVE "RESERVED"              TO DET-OUTCOME.                         
052100     WRITE TRANCLST-OUT           FROM TRANCLST-DETAIL.                   
052200 400-PRINT-RESERVED-DETAIL-EXIT.                                          
052300     EXIT.                                                                
052400*-----------------------------------------------------------------        
052500 400-PRINT-INSUFFICIENT-DETAIL.                                           
052600     ADD  1                       TO WS-REJECTED-COUNT.                   
052700     MOVE TQ-FROM-ACCT-ID         TO DET-FROM-ID.                         
052800     MOVE TQ-TO-ACCT-ID           TO DET-TO-ID.                           
052900     MOVE TQ-AMOUNT               TO DET-AMOUNT.                          
053000     MOVE "REJECTED - NOT ENOUGH BALANCE" TO DET-OUTCOME.                 
053100     WRITE TRANCLST-OUT           FROM TRANCLST-DETAIL.                   
053200*-----------------------------------------------------------------        
053300 400-PRINT-REJECTED-DETAIL.                                               
053400     ADD  1                       TO WS-REJECTED-COUNT.                   
053500     MOVE TQ-FROM-ACCT-ID         TO DET-FROM-ID.                         
053600     MOVE TQ-TO-ACCT-ID           TO DET-TO-ID.                           
053700     MOVE TQ-AMOUNT               TO DET-AMOUNT.                          
053800     MOVE "REJECTED - INVALID REQUEST" TO DET-OUTCOME.                    
053900     WRITE TRANCLST-OUT           FROM TRANCLST-DETAIL.                   
