000100******************************************************************        
000200* THIS PROGRAM IS TO SETTLE MONEY TRANSFERS THAT WERE PREVIOUSLY          
000300* RESERVED BY TRANCRE - THE SECOND OF THE TWO-STEP RESERVE/SETTLE         
000400* TRANSFER CYCLE.  EVERY TRANSACTION STILL IN PLANNED STATUS IS           
000500* RE-CHECKED AND EITHER POSTED TO BOTH ACCOUNTS (SUCCEED) OR LEFT         
000600* UNPOSTED WITH A FAILURE REASON RECORDED (FAILED).                       
000700*                                                                         
000800* USED FILE                                                               
000900*    - BANK ACCOUNT MASTER FILE (LINE SEQUENTIAL): ACCTMAST               
001000*    - TRANSACTION MASTER FILE (LINE SEQUENTIAL): TRANMAST                
001100*    - SETTLEMENT RUN REPORT: TRANRLST                                    
001200*                                                                         
001300* THIS PROGRAM DOES NOT READ A DRIVING TRANSACTION REQUEST FILE -         
001400* IT SCANS TRANMAST ITSELF FOR EVERY RECORD STILL IN PLANNED              
001500* STATUS.  THAT IS THE BALANCE-LINE COMPARISON THAT BATCHUPDATE           
001600* USED TO PERFORM AGAINST TWO SORTED FILES, RESTATED HERE AS AN           
001700* IN-MEMORY TABLE SCAN BECAUSE ACCTMAST AND TRANMAST HAVE NO              
001800* ISAM SUPPORT ON THIS SYSTEM.                                            
001900******************************************************************        
002000 IDENTIFICATION              DIVISION.                                    
002100*-----------------------------------------------------------------        
002200 PROGRAM-ID.                 TRANEXEC.                                    
002300 AUTHOR.                     E SVESHNIKOVA.                               
002400 INSTALLATION.               DEPOSIT SYSTEMS - BATCH.                     
002500 DATE-WRITTEN.               09/06/1994.                                  
002600 DATE-COMPILED.                                                           
002700 SECURITY.                   UNCLASSIFIED.                                
002800*-----------------------------------------------------------------        
002900*                     CHANGE LOG                                          
003000*-----------------------------------------------------------------        
003100* DATE       BY   REQUEST    DESCRIPTION                                  
003200* ---------- ---- ---------- ------------------------------------         
003300* 09/06/1994 ES   IS-0663    ORIGINAL PROGRAM - SETTLEMENT STEP OF        
003400*                            THE NEW TWO-STEP TRANSFER MODEL.             
003500*                            REPLACES THE OLD SINGLE-STEP POSTING         
003600*                            RUN THAT MOVED BALANCE IMMEDIATELY.          
003700* 04/18/1996 LMK  IS-0729    MOVED THE SUFFICIENCY CHECK AND THE          
003800*                            NEW-BALANCE ARITHMETIC OUT TO THE            
003900*                            AVAILFND SUBPROGRAM SHARED WITH              
004000*                            TRANCRE.                                     
004100* 11/30/1998 BSK  IS-0812    Y2K - TRAN-UPDATE-DATE NOW MOVED FROM        
004200*                            THE SIX-DIGIT SYSTEM DATE INTO AN            
004300*                            EXPANDED CCYYMMDD FIELD.                     
004400* 02/11/2001 GHT  IS-0958    A TRANSACTION NO LONGER IN PLANNED           
004500*                            STATUS (ALREADY SETTLED OR FAILED BY         
004600*                            A PRIOR RUN) IS NOW SKIPPED RATHER           
004700*                            THAN RE-SETTLED - A RERUN OF THIS JOB        
004800*                            HAD DOUBLE-POSTED SEVERAL ACCOUNTS.          
004900* 07/09/2004 GHT  IS-1201    ACCOUNT TABLE WIDENED TO MATCH THE           
005000*                            EXPANDED BANK-ACCT-RECORD LAYOUT -           
005100*                            SEE THE BANKACCT COPYBOOK.  EVERY            
005200*                            FIELD IS CARRIED THROUGH UNCHANGED.          
005300* 03/02/2005 GHT  IS-1240    A FAILED SETTLEMENT NOW RECORDS THE          
005400*                            FROM ACCOUNT'S AVAILABLE BALANCE IN          
005500*                            THE FAILURE REASON TEXT INSTEAD OF A         
005600*                            FIXED MESSAGE - OPERATIONS COULD NOT         
005700*                            TELL HOW SHORT THE ACCOUNT WAS FROM          
005800*                            THE LISTING ALONE.                           
005900* 09/14/2005 GHT  IS-1233    ADDED THE END-OF-RUN CONTROL TOTALS          
006000*                            TO TRANRLST AT THE OPERATOR'S REQUEST        
006100*                            AFTER A RECONCILIATION BREAK.                
006200*-----------------------------------------------------------------        
006300 ENVIRONMENT                 DIVISION.                                    
006400*-----------------------------------------------------------------        
006500 CONFIGURATION               SECTION.                                     
006600 SOURCE-COMPUTER.            ASUS X751.                                   
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM                                                   
006900     CLASS TRAN-STATUS-DIGITS IS "1" THRU "4".                            
007000*-----------------------------------------------------------------        
007100 INPUT-OUTPUT                SECTION.                                     
007200 FILE-CONTROL.                                                            
007300     SELECT  ACCTMAST-FILE                                                
007400             ASSIGN TO "ACCTMAST"                                         
007500             ORGANIZATION IS LINE SEQUENTIAL                              
007600             FILE STATUS IS ACCTMAST-FILE-STAT.                           
007700                                                                          
007800     SELECT  TRANMAST-FILE                                                
007900             ASSIGN TO "TRANMAST"                                         
008000             ORGANIZATION IS LINE SEQUENTIAL                              
008100             FILE STATUS IS TRANMAST-FILE-STAT.                           
008200                                                                          
008300     SELECT  TRANRLST-FILE                                                
008400             ASSIGN TO "TRANRLST"                                         
008500             ORGANIZATION IS LINE SEQUENTIAL                              
008600             FILE STATUS IS TRANRLST-FILE-STAT.                           
008700******************************************************************        
008800 DATA                        DIVISION.                                    
008900*-----------------------------------------------------------------        
009000 FILE                        SECTION.                                     
009100 FD  ACCTMAST-FILE                                                        
009200     RECORD CONTAINS 266 CHARACTERS                                       
009300     DATA RECORD IS BANK-ACCT-RECORD.                                     
009400     COPY "BANKACCT.cpy".                                                 
009500                                                                          
009600 FD  TRANMAST-FILE                                                        
009700     RECORD CONTAINS 346 CHARACTERS                                       
009800     DATA RECORD IS BANK-TRAN-RECORD.                                     
009900     COPY "BANKTRAN.cpy".                                                 
010000                                                                          
010100 FD  TRANRLST-FILE                                                        
010200     RECORD CONTAINS 80 CHARACTERS                                        
010300     DATA RECORD IS TRANRLST-OUT.                                         
010400 01  TRANRLST-OUT                    PIC X(80).                           
010500*-----------------------------------------------------------------        
010600 WORKING-STORAGE             SECTION.                                     
010700*-----------------------------------------------------------------        
010800 77  WS-PRINT-LINE-COUNT         PIC S9(05) COMP VALUE ZERO.              
010900*-----------------------------------------------------------------        
011000 01  SWITCHES-AND-COUNTERS.                                               
011100     05  WS-READ-COUNT               PIC S9(05) COMP VALUE ZERO.          
011200     05  WS-SUCCEED-COUNT            PIC S9(05) COMP VALUE ZERO.          
011300     05  WS-FAILED-COUNT             PIC S9(05) COMP VALUE ZERO.          
011400     05  WS-SKIPPED-COUNT            PIC S9(05) COMP VALUE ZERO.          
011500     05  FILLER                      PIC X(05).                           
011600*-----------------------------------------------------------------        
011700 01  FILE-STATUS-FIELDS.                                                  
011800     05  ACCTMAST-FILE-STAT          PIC X(02) VALUE SPACES.              
011900     05  TRANMAST-FILE-STAT          PIC X(02) VALUE SPACES.              
012000     05  TRANRLST-FILE-STAT          PIC X(02) VALUE SPACES.              
012100     05  FILLER                      PIC X(02).                           
012200*-----------------------------------------------------------------        
012300* CHARACTER VIEW OF THE FILE-STATUS GROUP, DUMPED TO THE JOB LOG          
012400* WHEN AN OPEN OR CLOSE FAILS.                                            
012500*-----------------------------------------------------------------        
012600 01  FILE-STATUS-ALT REDEFINES FILE-STATUS-FIELDS.                        
012700     05  WS-ALL-FILE-STATUS          PIC X(08).                           
012800*-----------------------------------------------------------------        
012900* IN-MEMORY IMAGE OF THE ACCOUNT MASTER, LOADED IN FULL AT START          
013000* OF RUN AND WRITTEN BACK IN FULL AT TERMINATION - SEE TRANCRE            
013100* FOR THE SAME TECHNIQUE.  ONE ENTRY PER BANK-ACCT-RECORD FIELD -         
013200* SEE IS-1201.                                                            
013300*-----------------------------------------------------------------        
013400 01  WS-ACCT-TABLE-AREA.                                                  
013500     05  WS-ACCT-ENTRY OCCURS 5000 TIMES.                                 
013600         10  WS-T-ACCT-ID            PIC 9(09).                           
013700         10  WS-T-OWNER-NAME         PIC X(40).                           
013800         10  WS-T-OWNER-ADDRESS-1    PIC X(30).                           
013900         10  WS-T-OWNER-ADDRESS-2    PIC X(30).                           
014000         10  WS-T-OWNER-CITY         PIC X(20).                           
014100         10  WS-T-OWNER-STATE        PIC X(02).                           
014200         10  WS-T-OWNER-ZIP          PIC X(09).                           
014300         10  WS-T-OWNER-PHONE        PIC X(10).                           
014400         10  WS-T-BRANCH-CODE        PIC X(04).                           
014500         10  WS-T-BRANCH-NAME        PIC X(20).                           
014600         10  WS-T-TYPE-CODE          PIC X(01).                           
014700         10  WS-T-STATUS-CODE        PIC X(01).                           
014800         10  WS-T-OPEN-DATE          PIC 9(08).                           
014900         10  WS-T-LAST-ACTIVITY-DATE PIC 9(08).                           
015000         10  WS-T-LAST-STMT-DATE     PIC 9(08).                           
015100         10  WS-T-INTEREST-RATE      PIC S9(02)V9(03)                     
015200                                SIGN LEADING SEPARATE CHARACTER.          
015300         10  WS-T-OVERDRAFT-LIMIT    PIC S9(09)V9(02)                     
015400                                SIGN LEADING SEPARATE CHARACTER.          
015500         10  WS-T-BALANCE            PIC S9(11)V9(02)                     
015600                                SIGN LEADING SEPARATE CHARACTER.          
015700         10  WS-T-BLOCKED            PIC S9(11)V9(02)                     
015800                                SIGN LEADING SEPARATE CHARACTER.          
015900         10  WS-T-TELLER-ID          PIC X(06).                           
016000         10  WS-T-LAST-MAINT-USER-ID PIC X(08).                           
016100         10  WS-T-DORMANT-SW         PIC X(01).                           
016200     05  FILLER                      PIC X(01).                           
016300*-----------------------------------------------------------------        
016400* CHARACTER-STRING VIEW OF ONE TABLE ROW, DUMPED TO THE JOB LOG           
016500* WHEN AN OPERATOR TRACES A SUSPECT ACCOUNT AFTER AN ABEND.               
016600*-----------------------------------------------------------------        
016700 01  WS-ACCT-ENTRY-ALT REDEFINES WS-ACCT-TABLE-AREA.                      
016800     05  WS-ACCT-ENTRY-CHARS OCCURS 5000 TIMES                            
016900                                PIC X(261).                               
017000     05  FILLER                      PIC X(01).                           
017100*-----------------------------------------------------------------        
017200 01  WS-ACCT-SUBSCRIPTS.                                                  
017300     05  WS-ACCT-COUNT               PIC S9(04) COMP VALUE ZERO.          
017400     05  WS-ACCT-SUB                 PIC S9(04) COMP VALUE ZERO.          
017500     05  WS-FROM-SUB                 PIC S9(04) COMP VALUE ZERO.          
017600     05  WS-TO-SUB                   PIC S9(04) COMP VALUE ZERO.          
017700     05  WS-SEARCH-KEY               PIC 9(09) VALUE ZERO.                
017800     05  FILLER                      PIC X(05).                           
017900*-----------------------------------------------------------------        
018000 01  SETTLEMENT-SWITCHES.                                                 
018100     05  ACCTS-FOUND-SW              PIC X(01) VALUE "N".                 
018200         88  BOTH-ACCTS-FOUND              VALUE "Y".                     
018300     05  WS-FAIL-REASON              PIC X(60) VALUE SPACES.              
018400     05  WS-FAIL-BALANCE-ED          PIC -Z(10)9.99.                      
018500     05  FILLER                      PIC X(05).                           
018600*-----------------------------------------------------------------        
018700 01  WS-DATE-FIELDS.                                                      
018800     05  WS-CURRENT-DATE.                                                 
018900         10  WS-CUR-CC               PIC 9(02).                           
019000         10  WS-CUR-YY                PIC 9(02).                          
019100         10  WS-CUR-MM               PIC 9(02).                           
019200         10  WS-CUR-DD               PIC 9(02).                           
019300     05  FILLER                      PIC X(04).                           
019400*-----------------------------------------------------------------        
019500*    THIS RECORD IS FOR PRINTING THE TITLE OF THE SETTLEMENT              
019600*    RUN REPORT.                                                          
019700*-----------------------------------------------------------------        
019800 01  TRANRLST-TITLE.                                                      
019900     05  FILLER                      PIC X(20) VALUE SPACES.              
020000     05  FILLER                      PIC X(40)                            
020100             VALUE "TRANSFER SETTLEMENT RUN REPORT".                      
020200     05  FILLER                      PIC X(20) VALUE SPACES.              
020300*-----------------------------------------------------------------        
020400*    THIS RECORD IS FOR PRINTING ONE SETTLEMENT OUTCOME LINE.             
020500*-----------------------------------------------------------------        
020600 01  TRANRLST-DETAIL.                                                     
020700     05  FILLER                      PIC X(01) VALUE SPACES.              
020800     05  DET-TRAN-ID                 PIC Z(08)9.                          
020900     05  FILLER                      PIC X(02) VALUE SPACES.              
021000     05  DET-FROM-ID                 PIC Z(08)9.                          
021100     05  FILLER                      PIC X(02) VALUE SPACES.              
021200     05  DET-TO-ID                   PIC Z(08)9.                          
021300     05  FILLER                      PIC X(02) VALUE SPACES.              
021400     05  DET-AMOUNT                  PIC -Z(10)9.99.                      
021500     05  FILLER                      PIC X(02) VALUE SPACES.              
021600     05  DET-OUTCOME                 PIC X(20).                           
021700*-----------------------------------------------------------------        
021800*    THIS RECORD IS FOR PRINTING THE RUN-TOTALS FOOTER.                   
021900*-----------------------------------------------------------------        
022000 01  TRANRLST-FOOTER.                                                     
022100     05  FILLER                      PIC X(02) VALUE SPACES.              
022200     05  FOOTER-NAME                 PIC X(30).                           
022300     05  FOOTER-COUNTER              PIC ZZZZ9.                           
022400*-----------------------------------------------------------------        
022500 LINKAGE                     SECTION.                                     
022600*-----------------------------------------------------------------        
022700* SEE AVAILFND FOR THE SHAPE OF THIS PARAMETER GROUP.                     
022800*-----------------------------------------------------------------        
022900 01  LINK-FUNDS-PARAMETERS.                                               
023000     05  LF-FUNCTION              PIC 9(01).                              
023100     05  LF-FROM-BALANCE          PIC S9(11)V9(02)                        
023200                                SIGN LEADING SEPARATE CHARACTER.          
023300     05  LF-FROM-BLOCKED          PIC S9(11)V9(02)                        
023400                                SIGN LEADING SEPARATE CHARACTER.          
023500     05  LF-TRANSFER-AMOUNT       PIC S9(11)V9(02)                        
023600                                SIGN LEADING SEPARATE CHARACTER.          
023700     05  LF-NEW-BALANCE           PIC S9(11)V9(02)                        
023800                                SIGN LEADING SEPARATE CHARACTER.          
023900     05  LF-NEW-BLOCKED           PIC S9(11)V9(02)                        
024000                                SIGN LEADING SEPARATE CHARACTER.          
024100     05  LF-RESULT-SW             PIC X(01).                              
024200         88  LF-RESULT-OK                VALUE "Y".                       
024300     05  FILLER                   PIC X(05).                              
024400******************************************************************        
024500 PROCEDURE                   DIVISION.                                    
024600*-----------------------------------------------------------------        
024700* MAIN PROCEDURE                                                          
024800*-----------------------------------------------------------------        
024900 100-SETTLE-TRANSFERS.                                                    
025000     PERFORM 200-INITIATE-SETTLEMENT-RUN.                                 
025100     PERFORM 200-PROCESS-TRANMAST-RECORDS                                 
025200         UNTIL TRANMAST-FILE-STAT = "10".                                 
025300     PERFORM 200-TERMINATE-SETTLEMENT-RUN.                                
025400                                                                          
025500     STOP RUN.                                                            
025600*-----------------------------------------------------------------        
025700* OPEN THE FILES, LOAD THE ACCOUNT TABLE, PRINT THE TITLE, AND            
025800* READ THE FIRST TRANSACTION.                                             
025900*-----------------------------------------------------------------        
026000 200-INITIATE-SETTLEMENT-RUN.                                             
026100     PERFORM 300-OPEN-ALL-FILES.                                          
026200     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                        
026300     PERFORM 300-LOAD-ACCOUNT-TABLE.                                      
026400     PERFORM 300-PRINT-LISTING-TITLE.                                     
026500     PERFORM 300-READ-TRANMAST-RECORD.                                    
026600*-----------------------------------------------------------------        
026700* SETTLE ONE TRANSACTION RECORD, THEN READ THE NEXT ONE - THE             
026800* READ-THEN-PROCESS IDIOM USED THROUGHOUT THIS SHOP'S BATCH RUNS.         
026900*-----------------------------------------------------------------        
027000 200-PROCESS-TRANMAST-RECORDS.                                            
027100     ADD  1                       TO WS-READ-COUNT.                       
027200     IF  TRAN-IS-PLANNED                                                  
027300         PERFORM 300-SETTLE-ONE-TRANSACTION                               
027400     ELSE                                                                 
027500         ADD 1                    TO WS-SKIPPED-COUNT.                    
027600     PERFORM 300-READ-TRANMAST-RECORD.                                    
027700*-----------------------------------------------------------------        
027800* REWRITE THE TRANMAST RECORD JUST PROCESSED, REWRITE ACCTMAST            
027900* FROM THE TABLE, PRINT RUN TOTALS, CLOSE UP.                             
028000*-----------------------------------------------------------------        
028100 200-TERMINATE-SETTLEMENT-RUN.                                            
028200     CLOSE   ACCTMAST-FILE.                                               
028300     OPEN    OUTPUT  ACCTMAST-FILE.                                       
028400     PERFORM 400-REWRITE-ONE-TABLE-ENTRY                                  
028500         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
028600         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT.                               
028700     PERFORM 300-PRINT-RUN-TOTALS.                                        
028800     CLOSE   ACCTMAST-FILE                                                
028900             TRANMAST-FILE                                                
029000             TRANRLST-FILE.                                               
029100******************************************************************        
029200 300-OPEN-ALL-FILES.                                                      
029300     OPEN    INPUT   ACCTMAST-FILE                                        
029400             I-O     TRANMAST-FILE                                        
029500             OUTPUT  TRANRLST-FILE.                                       
029600*-----------------------------------------------------------------        
029700 300-INITIALIZE-SWITCHES-AND-COUNTERS.                                    
029800     INITIALIZE SWITCHES-AND-COUNTERS WS-ACCT-SUBSCRIPTS.                 
029900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
030000*-----------------------------------------------------------------        
030100* LOAD THE WHOLE ACCOUNT MASTER INTO WS-ACCT-TABLE-AREA - SEE             
030200* TRANCRE FOR THE SAME LOAD IDIOM.                                        
030300*-----------------------------------------------------------------        
030400 300-LOAD-ACCOUNT-TABLE.                                                  
030500     PERFORM 300-READ-ACCTMAST-RECORD.                                    
030600     PERFORM 400-LOAD-TABLE-FROM-MASTER                                   
030700         UNTIL ACCTMAST-FILE-STAT = "10".                                 
030800*-----------------------------------------------------------------        
030900 300-READ-ACCTMAST-RECORD.                                                
031000     READ ACCTMAST-FILE                                                   
031100         AT END      MOVE "10" TO ACCTMAST-FILE-STAT.                     
031200*-----------------------------------------------------------------        
031300 300-READ-TRANMAST-RECORD.                                                
031400     READ TRANMAST-FILE                                                   
031500         AT END      MOVE "10" TO TRANMAST-FILE-STAT.                     
031600*-----------------------------------------------------------------        
031700* SETTLE ONE PLANNED TRANSACTION - LOCATE BOTH ACCOUNTS, CALL             
031800* AVAILFND TO CHECK SUFFICIENCY AND COMPUTE THE NEW FIGURES, THEN         
031900* EITHER POST BOTH ACCOUNTS AND MARK SUCCEED, OR MARK FAILED WITH         
032000* A REASON.  SEE IS-0958 - ONLY PLANNED TRANSACTIONS REACH HERE.          
032100*-----------------------------------------------------------------        
032200 300-SETTLE-ONE-TRANSACTION.                                              
032300     PERFORM 300-FIND-SETTLEMENT-ACCOUNTS.                                
032400     IF  BOTH-ACCTS-FOUND                                                 
032500         PERFORM 300-CHECK-SETTLEMENT-FUNDS                               
032600         IF  LF-RESULT-OK                                                 
032700             PERFORM 400-POST-BOTH-ACCOUNTS                               
032800             PERFORM 400-MARK-TRANSACTION-SUCCEED                         
032900             PERFORM 400-PRINT-SUCCEED-DETAIL                             
033000                 THRU 400-PRINT-SUCCEED-DETAIL-EXIT                       
033100         ELSE                                                             
033200             PERFORM 400-BUILD-INSUFFICIENT-REASON                        
033300             PERFORM 400-MARK-TRANSACTION-FAILED                          
033400             PERFORM 400-PRINT-FAILED-DETAIL                              
033500                 THRU 400-PRINT-FAILED-DETAIL-EXIT                        
033600         END-IF                                                           
033700     ELSE                                                                 
033800         MOVE "FROM OR TO ACCOUNT NOT ON FILE"                            
033900             TO WS-FAIL-REASON                                            
034000         PERFORM 400-MARK-TRANSACTION-FAILED                              
034100         PERFORM 400-PRINT-FAILED-DETAIL                                  
034200             THRU 400-PRINT-FAILED-DETAIL-EXIT                            
034300     END-IF.                                                              
034400     REWRITE BANK-TRAN-RECORD.                                            
034500*-----------------------------------------------------------------        
034600 300-FIND-SETTLEMENT-ACCOUNTS.                                            
034700     MOVE "N"                     TO ACCTS-FOUND-SW.                      
034800     MOVE ZERO                    TO WS-FROM-SUB WS-TO-SUB.               
034900     MOVE TRAN-FROM-ACCT-ID       TO WS-SEARCH-KEY.                       
035000     PERFORM 400-SEARCH-FOR-FROM-ACCOUNT                                  
035100         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
035200         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT                                
035300            OR WS-FROM-SUB NOT = ZERO.                                    
035400     MOVE TRAN-TO-ACCT-ID         TO WS-SEARCH-KEY.                       
035500     PERFORM 400-SEARCH-FOR-TO-ACCOUNT                                    
035600         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
035700         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT                                
035800            OR WS-TO-SUB NOT = ZERO.                                      
035900     IF  WS-FROM-SUB NOT = ZERO AND WS-TO-SUB NOT = ZERO                  
036000         SET BOTH-ACCTS-FOUND     TO TRUE.                                
036100*-----------------------------------------------------------------        
036200 300-CHECK-SETTLEMENT-FUNDS.                                              
036300     MOVE 2                       TO LF-FUNCTION.                         
036400     MOVE WS-T-BALANCE (WS-FROM-SUB) TO LF-FROM-BALANCE.                  
036500     MOVE WS-T-BLOCKED (WS-FROM-SUB) TO LF-FROM-BLOCKED.                  
036600     MOVE TRAN-AMOUNT             TO LF-TRANSFER-AMOUNT.                  
036700     CALL "AVAILFND"              USING LINK-FUNDS-PARAMETERS.            
036800*-----------------------------------------------------------------        
036900 300-PRINT-LISTING-TITLE.                                                 
037000     WRITE TRANRLST-OUT           FROM TRANRLST-TITLE                     
037100         AFTER ADVANCING 1 LINES.                                         
037200*-----------------------------------------------------------------        
037300 300-PRINT-RUN-TOTALS.                                                    
037400     MOVE "TRANSACTIONS READ"        TO FOOTER-NAME.                      
037500     MOVE WS-READ-COUNT              TO FOOTER-COUNTER.                   
037600     WRITE TRANRLST-OUT           FROM TRANRLST-FOOTER                    
037700         AFTER ADVANCING 2 LINES.                                         
037800     MOVE "TRANSFERS SETTLED"        TO FOOTER-NAME.                      
037900     MOVE WS-SUCCEED-COUNT           TO FOOTER-COUNTER.                   
038000     WRITE TRANRLST-OUT           FROM TRANRLST-FOOTER.                   
038100     MOVE "TRANSFERS FAILED"         TO FOOTER-NAME.                      
038200     MOVE WS-FAILED-COUNT            TO FOOTER-COUNTER.                   
038300     WRITE TRANRLST-OUT           FROM TRANRLST-FOOTER.                   
038400     MOVE "NOT-PLANNED SKIPPED"      TO FOOTER-NAME.                      
038500     MOVE WS-SKIPPED-COUNT           TO FOOTER-COUNTER.                   
038600     WRITE TRANRLST-OUT           FROM TRANRLST-FOOTER.                   
038700******************************************************************        
038800 400-LOAD-TABLE-FROM-MASTER.                                              
038900     ADD  1                       TO WS-ACCT-COUNT.                       
039000     MOVE ACCT-ID                                                         
039100         TO WS-T-ACCT-ID (WS-ACCT-COUNT).                                 
039200     MOVE ACCT-OWNER-NAME                                                 
039300         TO WS-T-OWNER-NAME (WS-ACCT-COUNT).                              
039400     MOVE ACCT-OWNER-ADDRESS-1                                            
039500         TO WS-T-OWNER-ADDRESS-1 (WS-ACCT-COUNT).                         
039600     MOVE ACCT-OWNER-ADDRESS-2                                            
039700         TO WS-T-OWNER-ADDRESS-2 (WS-ACCT-COUNT).                         
039800     MOVE ACCT-OWNER-CITY                                                 
039900         TO WS-T-OWNER-CITY (WS-ACCT-COUNT).                              
040000     MOVE ACCT-OWNER-STATE                                                
040100         TO WS-T-OWNER-STATE (WS-ACCT-COUNT).                             
040200     MOVE ACCT-OWNER-ZIP                                                  
040300         TO WS-T-OWNER-ZIP (WS-ACCT-COUNT).                               
040400     MOVE ACCT-OWNER-PHONE                                                
040500         TO WS-T-OWNER-PHONE (WS-ACCT-COUNT).                             
040600     MOVE ACCT-BRANCH-CODE                                                
040700         TO WS-T-BRANCH-CODE (WS-ACCT-COUNT).                             
040800     MOVE ACCT-BRANCH-NAME                                                
040900         TO WS-T-BRANCH-NAME (WS-ACCT-COUNT).                             
041000     MOVE ACCT-TYPE-CODE                                                  
041100         TO WS-T-TYPE-CODE (WS-ACCT-COUNT).                               
041200     MOVE ACCT-STATUS-CODE                                                
041300         TO WS-T-STATUS-CODE (WS-ACCT-COUNT).                             
041400     MOVE ACCT-OPEN-DATE                                                  
041500         TO WS-T-OPEN-DATE (WS-ACCT-COUNT).                               
041600     MOVE ACCT-LAST-ACTIVITY-DATE                                         
041700         TO WS-T-LAST-ACTIVITY-DATE (WS-ACCT-COUNT).                      
041800     MOVE ACCT-LAST-STATEMENT-DATE                                        
041900         TO WS-T-LAST-STMT-DATE (WS-ACCT-COUNT).                          
042000     MOVE ACCT-INTEREST-RATE                                              
042100         TO WS-T-INTEREST-RATE (WS-ACCT-COUNT).                           
042200     MOVE ACCT-OVERDRAFT-LIMIT                                            
042300         TO WS-T-OVERDRAFT-LIMIT (WS-ACCT-COUNT).                         
042400     MOVE ACCT-BALANCE                                                    
042500         TO WS-T-BALANCE (WS-ACCT-COUNT).                                 
042600     MOVE ACCT-BLOCKED-AMOUNT                                             
042700         TO WS-T-BLOCKED (WS-ACCT-COUNT).                                 
042800     MOVE ACCT-TELLER-ID                                                  
042900         TO WS-T-TELLER-ID (WS-ACCT-COUNT).                               
043000     MOVE ACCT-LAST-MAINT-USER-ID                                         
043100         TO WS-T-LAST-MAINT-USER-ID (WS-ACCT-COUNT).                      
043200     MOVE ACCT-DORMANT-SW                                                 
043300         TO WS-T-DORMANT-SW (WS-ACCT-COUNT).                              
043400     PERFORM 300-READ-ACCTMAST-RECORD.                                    
043500*-----------------------------------------------------------------        
043600 400-SEARCH-FOR-FROM-ACCOUNT.                                             
043700     IF  WS-T-ACCT-ID (WS-ACCT-SUB) = WS-SEARCH-KEY                       
043800         MOVE WS-ACCT-SUB             TO WS-FROM-SUB.                     
043900*-----------------------------------------------------------------        
044000 400-SEARCH-FOR-TO-ACCOUNT.                                               
044100     IF  WS-T-ACCT-ID (WS-ACCT-SUB) = WS-SEARCH-KEY                       
044200         MOVE WS-ACCT-SUB             TO WS-TO-SUB.                       
044300*-----------------------------------------------------------------        
044400 400-REWRITE-ONE-TABLE-ENTRY.                                             
044500     MOVE WS-T-ACCT-ID (WS-ACCT-SUB)                                      
044600         TO ACCT-ID.                                                      
044700     MOVE WS-T-OWNER-NAME (WS-ACCT-SUB)                                   
044800         TO ACCT-OWNER-NAME.                                              
044900     MOVE WS-T-OWNER-ADDRESS-1 (WS-ACCT-SUB)                              
045000         TO ACCT-OWNER-ADDRESS-1.                                         
045100     MOVE WS-T-OWNER-ADDRESS-2 (WS-ACCT-SUB)                              
045200         TO ACCT-OWNER-ADDRESS-2.                                         
045300     MOVE WS-T-OWNER-CITY (WS-ACCT-SUB)                                   
045400         TO ACCT-OWNER-CITY.                                              
045500     MOVE WS-T-OWNER-STATE (WS-ACCT-SUB)                                  
045600         TO ACCT-OWNER-STATE.                                             
045700     MOVE WS-T-OWNER-ZIP (WS-ACCT-SUB)                                    
045800         TO ACCT-OWNER-ZIP.                                               
045900     MOVE WS-T-OWNER-PHONE (WS-ACCT-SUB)                                  
046000         TO ACCT-OWNER-PHONE.                                             
046100     MOVE WS-T-BRANCH-CODE (WS-ACCT-SUB)                                  
046200         TO ACCT-BRANCH-CODE.                                             
046300     MOVE WS-T-BRANCH-NAME (WS-ACCT-SUB)                                  
046400         TO ACCT-BRANCH-NAME.                                             
046500     MOVE WS-T-TYPE-CODE (WS-ACCT-SUB)                                    
046600         TO ACCT-TYPE-CODE.                                               
046700     MOVE WS-T-STATUS-CODE (WS-ACCT-SUB)                                  
046800         TO ACCT-STATUS-CODE.                                             
046900     MOVE WS-T-OPEN-DATE (WS-ACCT-SUB)                                    
047000         TO ACCT-OPEN-DATE.                                               
047100     MOVE WS-T-LAST-ACTIVITY-DATE (WS-ACCT-SUB)                           
047200         TO ACCT-LAST-ACTIVITY-DATE.                                      
047300     MOVE WS-T-LAST-STMT-DATE (WS-ACCT-SUB)                               
047400         TO ACCT-LAST-STATEMENT-DATE.                                     
047500     MOVE WS-T-INTEREST-RATE (WS-ACCT-SUB)                                
047600         TO ACCT-INTEREST-RATE.                                           
047700     MOVE WS-T-OVERDRAFT-LIMIT (WS-ACCT-SUB)                              
047800         TO ACCT-OVERDRAFT-LIMIT.                                         
047900     MOVE WS-T-BALANCE (WS-ACCT-SUB)                                      
048000         TO ACCT-BALANCE.                                                 
048100     MOVE WS-T-BLOCKED (WS-ACCT-SUB)                                      
048200         TO ACCT-BLOCKED-AMOUNT.                                          
048300     MOVE WS-T-TELLER-ID (WS-ACCT-SUB)                                    
048400         TO ACCT-TELLER-ID.                                               
048500     MOVE WS-T-LAST-MAINT-USER-ID (WS-ACCT-SUB)                           
048600         TO ACCT-LAST-MAINT-USER-ID.                                      
048700     MOVE WS-T-DORMANT-SW (WS-ACCT-SUB)                                   
048800         TO ACCT-DORMANT-SW.                                              
048900     WRITE BANK-ACCT-RECORD.                                              
049000*-----------------------------------------------------------------        
049100* POST THE SETTLED FIGURES BACK INTO THE TABLE FOR BOTH ACCOUNTS -        
049200* THE FROM ACCOUNT LOSES BALANCE AND BLOCKED, THE TO ACCOUNT GAINS        
049300* BALANCE ONLY.                                                           
049400*-----------------------------------------------------------------        
049500 400-POST-BOTH-ACCOUNTS.                                                  
049600     MOVE LF-NEW-BALANCE          TO WS-T-BALANCE (WS-FROM-SUB).          
049700     MOVE LF-NEW-BLOCKED          TO WS-T-BLOCKED (WS-FROM-SUB).          
049800     ADD  TRAN-AMOUNT                                                     
049900         TO WS-T-BALANCE (WS-TO-SUB).                                     
050000*-----------------------------------------------------------------        
050100* BUILD THE FAILURE-REASON TEXT FOR AN INSUFFICIENT-BALANCE               
050200* SETTLEMENT REJECT - CARRIES THE ACTUAL FROM-ACCOUNT BALANCE SO          
050300* THE OPERATOR CAN SEE HOW SHORT THE ACCOUNT WAS.  SEE IS-1240.           
050400*-----------------------------------------------------------------        
050500 400-BUILD-INSUFFICIENT-REASON.                                           
050600     MOVE WS-T-BALANCE (WS-FROM-SUB) TO WS-FAIL-BALANCE-ED.               
050700     MOVE SPACES                  TO WS-FAIL-REASON.                      
050800     STRING "INSUFFICIENT AVAILABLE BALANCE "  DELIMITED BY SIZE          
050900            WS-FAIL-BALANCE-ED                 DELIMITED BY SIZE          
051000            INTO WS-FAIL-REASON.                                          
051100*-----------------------------------------------------------------        
051200 400-MARK-TRANSACTION-SUCCEED.                                            
051300     ADD  1                       TO WS-SUCCEED-COUNT.                    
051400     SET  TRAN-IS-SUCCEED         TO TRUE.                                
051500     MOVE SPACES                  TO TRAN-FAIL-MESSAGE.                   
051600     MOVE WS-CURRENT-DATE         TO TRAN-UPDATE-DATE.                    
051700*-----------------------------------------------------------------        
051800 400-MARK-TRANSACTION-FAILED.                                             
051900     ADD  1                       TO WS-FAILED-COUNT.                     
052000     SET  TRAN-IS-FAILED          TO TRUE.                                
052100     MOVE WS-FAIL-REASON          TO TRAN-FAIL-MESSAGE.                   
052200     MOVE WS-CURRENT-DATE         TO TRAN-UPDATE-DATE.                    
052300*-----------------------------------------------------------------        
052400* PRINT ONE SETTLED-OUTCOME DETAIL LINE - GUARDED AGAINST A               
052500* ZERO TRAN-ID SO A BLANK OR SHORT-READ RECORD NEVER PRODUCES A           
052600* GARBAGE LISTING LINE.                                                   
052700*-----------------------------------------------------------------        
052800 400-PRINT-SUCCEED-DETAIL.                                                
052900     ADD  1                       TO WS-PRINT-LINE-COUNT.                 
053000     IF  TRAN-ID = ZERO                                                   
053100         GO TO 400-PRINT-SUCCEED-DETAIL-EXIT.                             
053200     MOVE TRAN-ID                 TO DET-TRAN-ID.                         
053300     MOVE TRAN-FROM-ACCT-ID       TO DET-FROM-ID.                         
053400     MOVE TRAN-TO-ACCT-ID         TO DET-TO-ID.                           
053500     MOVE TRAN-AMOUNT             TO DET-AMOUNT.                          
053600     MOVE "SETTLED"                  TO DET-OUTCOME.                      
053700     WRITE TRANRLST-OUT           FROM TRANRLST-DETAIL.                   
053800 400-PRINT-SUCCEED-DETAIL-EXIT.                                           
053900     EXIT.                                                                
054000*-----------------------------------------------------------------        
054100* PRINT ONE FAILED-OUTCOME DETAIL LINE - SAME ZERO-KEY GUARD AS           
054200* THE SUCCEED-DETAIL PARAGRAPH ABOVE.                                     
054300*-----------------------------------------------------------------        
054400 400-PRINT-FAILED-DETAIL.                                                 
054500     ADD  1                       TO WS-PRINT-LINE-COUNT.                 
054600     IF  TRAN-ID = ZERO                                                   
054700         GO TO 400-PRINT-FAILED-DETAIL-EXIT.                              
054800     MOVE TRAN-ID                 TO DET-TRAN-ID.                         
054900     MOVE TRAN-FROM-ACCT-ID       TO DET-FROM-ID.                         
055000     MOVE TRAN-TO-ACCT-ID         TO DET-TO-ID.                           
055100     MOVE TRAN-AMOUNT             TO DET-AMOUNT.                          
055200     MOVE "FAILED"                   TO DET-OUTCOME.                      
055300     WRITE TRANRLST-OUT           FROM TRANRLST-DETAIL.                   
055400 400-PRINT-FAILED-DETAIL-EXIT.                                            
055500     EXIT.                                                                
