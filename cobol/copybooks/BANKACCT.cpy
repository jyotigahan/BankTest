000100******************************************************************        
000200* COPYBOOK.                 BANK-ACCT.                                    
000300*-----------------------------------------------------------------        
000400* THIS COPYBOOK DESCRIBES ONE BANK-ACCOUNT MASTER RECORD AS               
000500* CARRIED ON THE ACCTMAST SEQUENTIAL FILE.  THE FILE HOLDS ONE            
000600* RECORD PER OPEN DEPOSIT ACCOUNT AND IS THE COMMON RECORD LAYOUT         
000700* SHARED BY THE ACCOUNT MAINTENANCE PROGRAM (ACCTMNT), THE                
000800* TRANSFER RESERVE PROGRAM (TRANCRE) AND THE TRANSFER SETTLEMENT          
000900* BATCH DRIVER (TRANEXEC).  ANY PROGRAM THAT OPENS ACCTMAST MUST          
001000* COPY THIS MEMBER RATHER THAN CODE THE 01-LEVEL LOCALLY.                 
001100*-----------------------------------------------------------------        
001200*                     REVISION HISTORY                                    
001300*-----------------------------------------------------------------        
001400* DATE       BY   REQUEST    DESCRIPTION                                  
001500* ---------- ---- ---------- ------------------------------------         
001600* 05/14/1991 RDW  IS-0447    ORIGINAL COPYBOOK - REPLACES THE             
001700*                            HAND-CODED FD IN THE OLD PASSBOOK            
001800*                            POSTING RUN.                                 
001900* 09/02/1994 LMK  IS-0663    ADDED ACCT-BLOCKED-AMOUNT TO SUPPORT         
002000*                            THE NEW TWO-STEP TRANSFER RESERVE/           
002100*                            SETTLE CYCLE.  BALANCE NO LONGER             
002200*                            MOVES UNTIL THE TRANSFER SETTLES.            
002300* 11/30/1998 LMK  IS-0812    Y2K - NO DATE FIELDS ON THIS RECORD,         
002400*                            REVIEWED AND SIGNED OFF PER Y2K              
002500*                            REMEDIATION CHECKLIST, NO CHANGE             
002600*                            REQUIRED.                                    
002700* 03/21/2003 GHT  IS-1145    WIDENED FILLER TO RESERVE ROOM FOR A         
002800*                            FUTURE BRANCH-CODE FIELD REQUESTED BY        
002900*                            OPERATIONS - NOT YET IMPLEMENTED.            
003000* 07/09/2004 GHT  IS-1201    IMPLEMENTED THE IS-1145 REQUEST AND          
003100*                            THEN SOME - BRANCH, OWNER MAILING            
003200*                            ADDRESS, ACCOUNT TYPE/STATUS, OPEN           
003300*                            AND ACTIVITY DATES AND A TELLER-ID           
003400*                            ADDED SO THE MASTER CARRIES THE SAME         
003500*                            DEMOGRAPHIC DATA AS THE OLD PASSBOOK         
003600*                            SYSTEM DID.  RECORD GREW FROM 82 TO          
003700*                            266 BYTES - RECOMPILE EVERYTHING THAT        
003800*                            COPIES THIS MEMBER.                          
003900* 07/09/2004 GHT  IS-1201    NONE OF THE NEW FIELDS BELOW ARE             
004000*                            TOUCHED BY ACCTMNT, TRANCRE OR               
004100*                            TRANEXEC PROCEDURE DIVISION LOGIC YET        
004200*                            - THEY ARE CARRIED THROUGH THE               
004300*                            IN-MEMORY ACCOUNT TABLE UNCHANGED SO         
004400*                            THEY SURVIVE A MAINTENANCE OR                
004500*                            SETTLEMENT RUN.  DO NOT ASSUME THEY          
004600*                            ARE POPULATED ON OLDER RECORDS.              
004700*-----------------------------------------------------------------        
004800*    ACCT-ID              UNIQUE SURROGATE KEY ASSIGNED WHEN THE          
004900*                          ACCOUNT IS OPENED BY ACCTMNT.  ZERO IS         
005000*                          NOT A VALID ACCOUNT NUMBER.                    
005100*                                                                         
005200*    ACCT-OWNER-NAME       NAME OF THE ACCOUNT OWNER OF RECORD.           
005300*                          MAINTAINED BY ACCTMNT RENAME FUNCTION.         
005400*                                                                         
005500*    ACCT-OWNER-ADDRESS-1  OWNER MAILING ADDRESS, LINE 1 AND 2,           
005600*    ACCT-OWNER-ADDRESS-2  CITY, STATE AND ZIP.  CARRIED FORWARD          
005700*    ACCT-OWNER-CITY       FROM THE OLD PASSBOOK MASTER - SEE             
005800*    ACCT-OWNER-STATE      IS-1201.  NOT MAINTAINED BY ANY                
005900*    ACCT-OWNER-ZIP        CURRENT BATCH PROGRAM.                         
006000*    ACCT-OWNER-PHONE                                                     
006100*                                                                         
006200*    ACCT-BRANCH-CODE      HOME BRANCH OF THE ACCOUNT, PER                
006300*    ACCT-BRANCH-NAME      IS-1145/IS-1201.  NOT VALIDATED.               
006400*                                                                         
006500*    ACCT-TYPE-CODE        S SAVINGS, C CHECKING, M MONEY MARKET.         
006600*                          NOT USED TO ROUTE TRANSFERS TODAY.             
006700*                                                                         
006800*    ACCT-STATUS-CODE      O OPEN, C CLOSED, F FROZEN.  NOT               
006900*                          CHECKED BY TRANCRE OR TRANEXEC AT THIS         
007000*                          TIME - SEE OPEN ITEM IS-1201-A.                
007100*                                                                         
007200*    ACCT-OPEN-DATE        CCYYMMDD DATE ACCOUNT WAS OPENED.              
007300*    ACCT-LAST-ACTIVITY-DATE                                              
007400*                          CCYYMMDD DATE OF LAST POSTING.  NOT            
007500*                          MAINTAINED YET - SEE OPEN ITEM                 
007600*                          IS-1201-B.                                     
007700*    ACCT-LAST-STATEMENT-DATE                                             
007800*                          CCYYMMDD DATE STATEMENT LAST CUT.              
007900*                          RESERVED FOR THE STATEMENT SYSTEM.             
008000*                                                                         
008100*    ACCT-INTEREST-RATE    ANNUAL RATE, RESERVED FOR THE INTEREST         
008200*                          ACCRUAL RUN - NOT WRITTEN THIS RELEASE.        
008300*                                                                         
008400*    ACCT-OVERDRAFT-LIMIT  RESERVED FOR THE OVERDRAFT-PROTECTION          
008500*                          PROJECT - SEE IS-1201-C.  ZERO MEANS           
008600*                          NO OVERDRAFT PRIVILEGE.                        
008700*                                                                         
008800*    ACCT-BALANCE          CURRENT SETTLED BALANCE.  ONLY MOVED BY        
008900*                          TRANEXEC WHEN A TRANSFER SETTLES - NOT         
009000*                          TOUCHED AT RESERVE TIME.                       
009100*                                                                         
009200*    ACCT-BLOCKED-AMOUNT   SUM OF AMOUNTS RESERVED AGAINST THIS           
009300*                          ACCOUNT BY PLANNED (NOT YET SETTLED)           
009400*                          OUTGOING TRANSFERS.  AVAILABLE-TO-             
009500*                          TRANSFER IS ALWAYS ACCT-BALANCE MINUS          
009600*                          ACCT-BLOCKED-AMOUNT.                           
009700*                                                                         
009800*    ACCT-TELLER-ID        TELLER WHO LAST KEYED A MAINTENANCE            
009900*    ACCT-LAST-MAINT-USER-ID                                              
010000*                          CHANGE TO THIS RECORD.  RESERVED.              
010100*                                                                         
010200*    ACCT-DORMANT-SW       Y IF THE DORMANCY JOB HAS FLAGGED THIS         
010300*                          ACCOUNT.  RESERVED - DORMANCY JOB IS           
010400*                          NOT PART OF THIS SYSTEM.                       
010500*                                                                         
010600*    FILLER                RESERVED FOR FUTURE USE.                       
010700*-----------------------------------------------------------------        
010800 01  BANK-ACCT-RECORD.                                                    
010900     05  ACCT-ID                     PIC 9(09).                           
011000     05  ACCT-OWNER-NAME             PIC X(40).                           
011100     05  ACCT-OWNER-ADDRESS-1        PIC X(30).                           
011200     05  ACCT-OWNER-ADDRESS-2        PIC X(30).                           
011300     05  ACCT-OWNER-CITY             PIC X(20).                           
011400     05  ACCT-OWNER-STATE            PIC X(02).                           
011500     05  ACCT-OWNER-ZIP              PIC X(09).                           
011600     05  ACCT-OWNER-PHONE            PIC X(10).                           
011700     05  ACCT-BRANCH-CODE            PIC X(04).                           
011800     05  ACCT-BRANCH-NAME            PIC X(20).                           
011900     05  ACCT-TYPE-CODE              PIC X(01).                           
012000         88  ACCT-TYPE-SAVINGS             VALUE "S".                     
012100         88  ACCT-TYPE-CHECKING            VALUE "C".                     
012200         88  ACCT-TYPE-MONEY-MARKET        VALUE "M".                     
012300     05  ACCT-STATUS-CODE            PIC X(01).                           
012400         88  ACCT-STATUS-OPEN              VALUE "O".                     
012500         88  ACCT-STATUS-CLOSED            VALUE "C".                     
012600         88  ACCT-STATUS-FROZEN            VALUE "F".                     
012700     05  ACCT-OPEN-DATE              PIC 9(08).                           
012800     05  ACCT-LAST-ACTIVITY-DATE     PIC 9(08).                           
012900     05  ACCT-LAST-STATEMENT-DATE    PIC 9(08).                           
013000     05  ACCT-INTEREST-RATE          PIC S9(02)V9(03)                     
013100                                SIGN LEADING SEPARATE CHARACTER.          
013200     05  ACCT-OVERDRAFT-LIMIT        PIC S9(09)V9(02)                     
013300                                SIGN LEADING SEPARATE CHARACTER.          
013400     05  ACCT-BALANCE                PIC S9(11)V9(02)                     
013500                                SIGN LEADING SEPARATE CHARACTER.          
013600     05  ACCT-BLOCKED-AMOUNT         PIC S9(11)V9(02)                     
013700                                SIGN LEADING SEPARATE CHARACTER.          
013800     05  ACCT-TELLER-ID              PIC X(06).                           
013900     05  ACCT-LAST-MAINT-USER-ID     PIC X(08).                           
014000     05  ACCT-DORMANT-SW             PIC X(01).                           
014100         88  ACCT-IS-DORMANT               VALUE "Y".                     
014200     05  FILLER                      PIC X(05).                           
014300*-----------------------------------------------------------------        
014400*    ALTERNATE VIEW OF THE MASTER RECORD USED BY THE TABLE-SORT           
014500*    PARAGRAPHS IN ACCTMNT WHEN THE IN-MEMORY ACCOUNT TABLE HAS           
014600*    TO BE RE-SEQUENCED BY ACCT-ID AFTER A CREATE-ACCOUNT REQUEST         
014700*    APPENDS A ROW OUT OF KEY ORDER.                                      
014800*-----------------------------------------------------------------        
014900 01  BANK-ACCT-KEY-VIEW REDEFINES BANK-ACCT-RECORD.                       
015000     05  ACCT-KEY-COMPARE            PIC X(09).                           
015100     05  FILLER                      PIC X(257).                          
