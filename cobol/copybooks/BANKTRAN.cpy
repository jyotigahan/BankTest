000100******************************************************************        
000200* COPYBOOK.                 BANK-TRAN.                                    
000300*-----------------------------------------------------------------        
000400* THIS COPYBOOK DESCRIBES ONE MONEY-TRANSFER TRANSACTION RECORD           
000500* AS CARRIED ON THE TRANMAST SEQUENTIAL FILE.  A TRANSACTION IS           
000600* BORN PLANNED BY TRANCRE (THE RESERVE STEP) AND IS LATER PICKED          
000700* UP AND SETTLED - OR FAILED - BY TRANEXEC (THE BATCH SETTLEMENT          
000800* DRIVER).  ANY PROGRAM THAT OPENS TRANMAST MUST COPY THIS MEMBER         
000900* RATHER THAN CODE THE 01-LEVEL LOCALLY.                                  
001000*-----------------------------------------------------------------        
001100*                     REVISION HISTORY                                    
001200*-----------------------------------------------------------------        
001300* DATE       BY   REQUEST    DESCRIPTION                                  
001400* ---------- ---- ---------- ------------------------------------         
001500* 09/02/1994 LMK  IS-0663    ORIGINAL COPYBOOK - CARRIES THE NEW          
001600*                            TWO-STEP RESERVE/SETTLE TRANSFER             
001700*                            MODEL INTRODUCED THIS RELEASE.               
001800* 04/18/1996 LMK  IS-0729    ADDED TRAN-FAIL-MESSAGE SO THE               
001900*                            SETTLEMENT DRIVER CAN RECORD WHY A           
002000*                            TRANSFER FAILED WITHOUT AN OPERATOR          
002100*                            HAVING TO CHASE THE JOB LOG.                 
002200* 11/30/1998 LMK  IS-0812    Y2K - TRAN-CREATION-DATE AND                 
002300*                            TRAN-UPDATE-DATE EXPANDED FROM YYMMDD        
002400*                            TO CCYYMMDD.  ALL DOWNSTREAM READERS         
002500*                            OF THIS COPYBOOK RECOMPILED.                 
002600* 02/11/2001 GHT  IS-0958    ADDED TRAN-STATUS 88-LEVELS SO               
002700*                            PROCEDURE DIVISION CODE CAN TEST             
002800*                            "TRAN-IS-PLANNED" INSTEAD OF A               
002900*                            LITERAL DIGIT.                               
003000* 07/09/2004 GHT  IS-1201    RECORD WIDENED TO CARRY THE SAME             
003100*                            CHANNEL/BRANCH/REFERENCE DATA THE            
003200*                            WIRE-ROOM LEDGER HAS CARRIED FOR             
003300*                            YEARS - BROUGHT OVER SO A FUTURE             
003400*                            RECONCILIATION EXTRACT DOES NOT NEED         
003500*                            A SECOND FILE.  RECORD GREW FROM 263         
003600*                            TO 346 BYTES - RECOMPILE EVERYTHING          
003700*                            THAT COPIES THIS MEMBER, INCLUDING           
003800*                            THE DATE-VIEW REDEFINES BELOW.               
003900* 07/09/2004 GHT  IS-1201    NEITHER TRANCRE NOR TRANEXEC SETS            
004000*                            THE NEW CHANNEL/REFERENCE FIELDS -           
004100*                            THEY ARE INITIALIZED TO SPACES/ZERO          
004200*                            WHEN A TRANSFER IS RESERVED AND ARE          
004300*                            NOT INSPECTED AT SETTLEMENT.                 
004400*-----------------------------------------------------------------        
004500*    TRAN-ID               UNIQUE SURROGATE KEY ASSIGNED WHEN THE         
004600*                          TRANSFER IS RESERVED BY TRANCRE.               
004700*                                                                         
004800*    TRAN-FROM-ACCT-ID      ACCT-ID OF THE PAYING ACCOUNT.                
004900*                                                                         
005000*    TRAN-TO-ACCT-ID        ACCT-ID OF THE RECEIVING ACCOUNT.             
005100*                          MUST NOT EQUAL TRAN-FROM-ACCT-ID.              
005200*                                                                         
005300*    TRAN-AMOUNT            AMOUNT TO MOVE.  MUST BE GREATER THAN         
005400*                          ZERO.  NEVER CHANGED ONCE RESERVED.            
005500*                                                                         
005600*    TRAN-CURRENCY-CODE     RESERVED FOR A MULTI-CURRENCY PROJECT         
005700*                          THAT NEVER SHIPPED.  ALWAYS "USD".             
005800*                                                                         
005900*    TRAN-CHANNEL-CODE      B BRANCH, A ATM, W WIRE, K BATCH FILE.        
006000*                          RESERVED - NOT SET BY TRANCRE TODAY.           
006100*                                                                         
006200*    TRAN-BRANCH-CODE       BRANCH THE TRANSFER WAS KEYED AT.             
006300*    TRAN-TELLER-ID         RESERVED, SEE IS-1201.                        
006400*    TRAN-AUTHORIZED-BY                                                   
006500*                                                                         
006600*    TRAN-BATCH-ID          RESERVED FOR THE WIRE-ROOM                    
006700*    TRAN-REFERENCE-NUMBER  RECONCILIATION EXTRACT - SEE IS-1201.         
006800*                                                                         
006900*    TRAN-CREATION-DATE     CCYYMMDD DATE THE TRANSFER WAS                
007000*                          RESERVED.                                      
007100*                                                                         
007200*    TRAN-UPDATE-DATE       CCYYMMDD DATE OF THE LAST STATUS              
007300*                          CHANGE - SET AGAIN WHEN THE TRANSFER           
007400*                          SETTLES OR FAILS.                              
007500*                                                                         
007600*    TRAN-POSTING-DATE      RESERVED FOR THE GENERAL LEDGER               
007700*                          INTERFACE - NOT POPULATED THIS RELEASE.        
007800*                                                                         
007900*    TRAN-STATUS            1 PLANNED   - RESERVED, AWAITING THE          
008000*                                         SETTLEMENT RUN.                 
008100*                          2 PROCESSING - RESERVED, NOT USED BY           
008200*                                         TRANEXEC TODAY BUT KEPT         
008300*                                         FOR A FUTURE IN-FLIGHT          
008400*                                         MARKER (SEE IS-0958).           
008500*                          3 FAILED     - SETTLEMENT REJECTED THE         
008600*                                         TRANSFER, SEE                   
008700*                                         TRAN-FAIL-MESSAGE.              
008800*                          4 SUCCEED    - SETTLED, BOTH ACCOUNTS          
008900*                                         POSTED.                         
009000*                                                                         
009100*    TRAN-REVERSAL-SW       Y IF A LATER CORRECTION RUN REVERSED          
009200*                          THIS TRANSFER.  RESERVED - THERE IS NO         
009300*                          REVERSAL RUN TODAY.                            
009400*                                                                         
009500*    TRAN-ORIGIN-SYSTEM     SOURCE SYSTEM THAT SUBMITTED THE              
009600*                          TRANSFER REQUEST.  RESERVED.                   
009700*                                                                         
009800*    TRAN-MEMO-TEXT         FREE-FORM MEMO, RESERVED FOR ONLINE           
009900*                          TRANSFER ENTRY - NOT USED BY THIS              
010000*                          BATCH SYSTEM.                                  
010100*                                                                         
010200*    TRAN-FAIL-MESSAGE      REASON THE TRANSFER FAILED.  BLANK            
010300*                          UNLESS TRAN-STATUS IS FAILED.                  
010400*-----------------------------------------------------------------        
010500 01  BANK-TRAN-RECORD.                                                    
010600     05  TRAN-ID                     PIC 9(09).                           
010700     05  TRAN-FROM-ACCT-ID           PIC 9(09).                           
010800     05  TRAN-TO-ACCT-ID             PIC 9(09).                           
010900     05  TRAN-AMOUNT                 PIC S9(11)V9(02)                     
011000                                SIGN LEADING SEPARATE CHARACTER.          
011100     05  TRAN-CURRENCY-CODE          PIC X(03).                           
011200     05  TRAN-CHANNEL-CODE           PIC X(01).                           
011300         88  TRAN-CHANNEL-BRANCH          VALUE "B".                      
011400         88  TRAN-CHANNEL-ATM             VALUE "A".                      
011500         88  TRAN-CHANNEL-WIRE            VALUE "W".                      
011600         88  TRAN-CHANNEL-BATCH           VALUE "K".                      
011700     05  TRAN-BRANCH-CODE            PIC X(04).                           
011800     05  TRAN-TELLER-ID              PIC X(06).                           
011900     05  TRAN-AUTHORIZED-BY          PIC X(08).                           
012000     05  TRAN-BATCH-ID               PIC 9(06).                           
012100     05  TRAN-REFERENCE-NUMBER       PIC X(12).                           
012200     05  TRAN-CREATION-DATE          PIC 9(08).                           
012300     05  TRAN-UPDATE-DATE            PIC 9(08).                           
012400     05  TRAN-POSTING-DATE           PIC 9(08).                           
012500     05  TRAN-STATUS                 PIC 9(01).                           
012600         88  TRAN-IS-PLANNED               VALUE 1.                       
012700         88  TRAN-IS-PROCESSING            VALUE 2.                       
012800         88  TRAN-IS-FAILED                VALUE 3.                       
012900         88  TRAN-IS-SUCCEED                VALUE 4.                      
013000     05  TRAN-REVERSAL-SW            PIC X(01).                           
013100         88  TRAN-IS-REVERSED              VALUE "Y".                     
013200     05  TRAN-ORIGIN-SYSTEM          PIC X(04).                           
013300     05  TRAN-MEMO-TEXT              PIC X(30).                           
013400     05  TRAN-FAIL-MESSAGE           PIC X(200).                          
013500     05  FILLER                      PIC X(05).                           
013600*-----------------------------------------------------------------        
013700*    DATE-BROKEN-DOWN VIEW OF THE TWO CCYYMMDD DATE FIELDS, USED          
013800*    BY THE REPORT FOOTER PARAGRAPHS IN TRANCRE AND TRANEXEC WHEN         
013900*    THE RUN DATE HAS TO BE COMPARED AGAINST TRAN-UPDATE-DATE             
014000*    CENTURY-FIRST.                                                       
014100*-----------------------------------------------------------------        
014200 01  BANK-TRAN-DATE-VIEW REDEFINES BANK-TRAN-RECORD.                      
014300     05  FILLER                      PIC X(81).                           
014400     05  TRAN-CREATE-CC              PIC 9(02).                           
014500     05  TRAN-CREATE-YY              PIC 9(02).                           
014600     05  TRAN-CREATE-MM              PIC 9(02).                           
014700     05  TRAN-CREATE-DD              PIC 9(02).                           
014800     05  TRAN-UPDATE-CC              PIC 9(02).                           
014900     05  TRAN-UPDATE-YY              PIC 9(02).                           
015000     05  TRAN-UPDATE-MM              PIC 9(02).                           
015100     05  TRAN-UPDATE-DD              PIC 9(02).                           
015200     05  FILLER                      PIC X(249).                          
